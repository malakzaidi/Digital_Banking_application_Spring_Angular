000100***************************************************************
000200*    PROGRAM-ID. BANKENG                                       *
000300***************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     BANKENG.
000600 AUTHOR.         R K WHITFIELD.
000700 INSTALLATION.   FIDELITY TRUST DATA CENTER - ITEM PROC.
000800 DATE-WRITTEN.   11/09/1984.
000900 DATE-COMPILED.
001000 SECURITY.       FIDELITY TRUST INTERNAL USE ONLY.
001100***************************************************************
001200*    PURPOSE.  POST ONE LEG (ONE DEBIT OR ONE CREDIT) AGAINST   *
001300*    ONE ACCOUNT-MASTER ENTRY HELD BY THE CALLER.  CHECKS       *
001400*    SUFFICIENT FUNDS ON A DEBIT LEG, APPENDS ONE RECORD TO     *
001500*    THE OPERATION LOG, AND UPDATES THE BALANCE IN PLACE ON THE *
001600*    CALLER'S COPY OF THE ACCOUNT ENTRY.  CALLED ONCE PER LEG   *
001700*    BY BANKPOST - A TRANSFER CALLS THIS TWICE (DEBIT LEG ON    *
001800*    THE SOURCE, THEN CREDIT LEG ON THE DESTINATION, ONLY IF    *
001900*    THE DEBIT LEG WAS NOT REJECTED).                           *
002000*---------------------------------------------------------------
002100*    CHANGE LOG                                                *
002200*    841109  RKW  ORIG  INITIAL RELEASE - ITEM PROC CONV 0412   *
002300*    871203  RKW  8711  SAVINGS PRODUCT LAUNCH - NO CHANGE TO   *
002400*                       THIS ROUTINE, OVERDRAFT NEVER CHECKED   *
002500*                       ON EITHER PRODUCT TYPE                  *
002600*    920611  DLM  9206  OPERATION ID NOW SUPPLIED BY CALLER AND *
002700*                       ADVANCED HERE, REPLACING THE OLD DAILY  *
002800*                       SEQUENCE FILE                           *
002900*    990112  CJH  9901  Y2K - OP-DATE/LEG-RUN-DATE CARRY FULL     *
003000*                       CCYYMMDD, NO CHANGE MADE                 *
003100***************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.    IBM-370.
003500 OBJECT-COMPUTER.    IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT OPLOG-FILE ASSIGN TO 'OPERLOG'
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WS-OPLOG-STATUS.
004300***************************************************************
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  OPLOG-FILE.
004700     COPY OPERATN.
004800***************************************************************
004900 WORKING-STORAGE SECTION.
005000     COPY Z0900-ERROR-WKSTG.
005100 01  WS-OPLOG-STATUS                 PIC XX.
005200     88  WS-OPLOG-OK                     VALUE '00'.
005300 01  WS-OPLOG-STATUS-R REDEFINES WS-OPLOG-STATUS.
005400     05  WS-OPLOG-STATUS-1           PIC X.
005500     05  WS-OPLOG-STATUS-2           PIC X.
005600***************************************************************
005700 LINKAGE SECTION.
005800 01  LK-ACCT-ENTRY.
005900     COPY ACCOUNT REPLACING ==ACCT-== BY ==LK-ACCT-==.
006000     COPY LEGPARM.
007000***************************************************************
007100 PROCEDURE DIVISION USING LK-ACCT-ENTRY LEG-PARMS.
007200 000-POST-ONE-LEG.
007300     MOVE 'BANKENG.cbl' TO WC-MSG-SRCFILE
007400     MOVE 'N'           TO LEG-REJECTED-SW
007500
007600     IF LEG-OP-IS-DEBIT
007700         PERFORM 110-CHECK-FUNDS THRU 110-CHECK-FUNDS-EXIT
007800     END-IF
007900
008000     IF LEG-REJECTED
008100         GO TO 000-POST-ONE-LEG-EXIT
008200     END-IF
008300
008400     PERFORM 120-WRITE-OPERATION THRU 120-WRITE-OPERATION-EXIT
008500     PERFORM 130-UPDATE-BALANCE  THRU 130-UPDATE-BALANCE-EXIT
008600     .
008700 000-POST-ONE-LEG-EXIT.
008800     EXIT PROGRAM
008900     .
009000***************************************************************
009100*    BUSINESS RULE - SUFFICIENT FUNDS IS A STRICT LESS-THAN     *
009200*    TEST AGAINST THE RAW BALANCE.  LK-ACCT-OVERDRAFT IS NEVER  *
009300*    CONSULTED HERE, ON EITHER A CURRENT OR A SAVINGS ACCOUNT - *
009400*    THIS IS DELIBERATE, NOT AN OVERSIGHT.                      *
009500***************************************************************
009600 110-CHECK-FUNDS.
009700     IF LK-ACCT-BALANCE < LEG-AMOUNT
009800         MOVE 'Y' TO LEG-REJECTED-SW
009900     END-IF
010000     .
010100 110-CHECK-FUNDS-EXIT.
010200     EXIT
010300     .
010400***************************************************************
010500 120-WRITE-OPERATION.
010600     MOVE LEG-NEXT-OP-ID    TO OP-ID
010700     MOVE LEG-RUN-DATE      TO OP-DATE
010800     MOVE LEG-AMOUNT        TO OP-AMOUNT
010900     MOVE LEG-OP-TYPE       TO OP-TYPE
011000     MOVE LK-ACCT-ID       TO OP-ACCT-ID
011100     MOVE LEG-DESCRIPTION   TO OP-DESCRIPTION
011200     MOVE LEG-PERFORMED-BY  TO OP-PERFORMED-BY
011300
011400     OPEN EXTEND OPLOG-FILE
011500     IF NOT WS-OPLOG-OK
011600         MOVE WS-OPLOG-STATUS TO WC-MSG-FILESTAT
011700         MOVE 'OPLOG-FILE'   TO WC-MSG-FILE
011800         MOVE '120-WRITE-OPERATION' TO WC-MSG-PARA
011900         PERFORM Z0900-ERROR-ROUTINE THRU Z0900-ERROR-ROUTINE-EXIT
012000         GO TO 120-WRITE-OPERATION-EXIT
012100     END-IF
012200
012300     WRITE OP-RECORD
012400     CLOSE OPLOG-FILE
012500
012600     ADD 1 TO LEG-NEXT-OP-ID
012700     .
012800 120-WRITE-OPERATION-EXIT.
012900     EXIT
013000     .
013100***************************************************************
013200 130-UPDATE-BALANCE.
013300     IF LEG-OP-IS-DEBIT
013400         SUBTRACT LEG-AMOUNT FROM LK-ACCT-BALANCE
013500     ELSE
013600         ADD LEG-AMOUNT TO LK-ACCT-BALANCE
013700     END-IF
013800     .
013900 130-UPDATE-BALANCE-EXIT.
014000     EXIT
014100     .
014200***************************************************************
014300 Z0900-ERROR-ROUTINE.
014400     COPY Z0900-ERROR-RTN.
014500 Z0900-ERROR-ROUTINE-EXIT.
014600     EXIT
014700     .
