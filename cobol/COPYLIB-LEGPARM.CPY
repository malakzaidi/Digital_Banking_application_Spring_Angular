000100***************************************************************
000200*    COPYLIB-LEGPARM.CPY                                       *
000300*    One posting-leg parameter block, passed BY REFERENCE from  *
000400*    BANKPOST to BANKENG on every CALL.  Shared copybook so the *
000500*    two programs can never drift out of step on this layout.  *
000600*---------------------------------------------------------------
000700*    CHANGE LOG                                                *
000800*    920611  DLM  9206  INITIAL RELEASE WITH THE CALLER-SUPPLIED*
000900*                       OP-ID CHANGE (SEE BANKENG 9206 ENTRY)   *
001000***************************************************************
001100 01  LEG-PARMS.
001200     05  LEG-OP-TYPE                 PIC X(6).
001300         88  LEG-OP-IS-DEBIT                  VALUE 'DEBIT '.
001400     05  LEG-AMOUNT                  PIC S9(9)V9(2) COMP-3.
001500     05  LEG-DESCRIPTION             PIC X(100).
001600     05  LEG-PERFORMED-BY            PIC X(30).
001700     05  LEG-RUN-DATE                PIC 9(8).
001800     05  LEG-NEXT-OP-ID              PIC 9(9).
001900     05  LEG-REJECTED-SW             PIC X.
002000         88  LEG-REJECTED                     VALUE 'Y'.
