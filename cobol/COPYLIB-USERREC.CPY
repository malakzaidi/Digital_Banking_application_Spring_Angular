000100***************************************************************
000200*    COPYLIB-USERREC.CPY                                       *
000300*    Login/user master record.  USR-USERNAME is the external   *
000400*    identifier carried on every posting instruction           *
000500*    (TXN-USER-ID / OP-PERFORMED-BY); USR-EMAIL is the join     *
000600*    key back to CUST-RECORD.                                  *
000700*---------------------------------------------------------------
000800*    CHANGE LOG                                                *
000900*    841105  RKW  ORIG  INITIAL RELEASE - ITEM PROC CONV 0412   *
001000*    990112  CJH  9901  Y2K REVIEW - NO DATE FIELDS, NO CHANGE  *
001100***************************************************************
001200 01  USR-RECORD.
001300     05  USR-USERNAME                PIC X(30).
001400     05  USR-EMAIL                   PIC X(100).
001500     05  FILLER                      PIC X(20).
