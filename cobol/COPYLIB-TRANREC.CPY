000100***************************************************************
000200*    COPYLIB-TRANREC.CPY                                       *
000300*    Posting instruction record (TRANSACTION-FILE).  One       *
000400*    entry drives one debit, credit, transfer or bill-payment  *
000500*    through the posting engine.  TXN-SRC-ACCT-ID/                *
000600*    TXN-DST-ACCT-ID may carry a USR-USERNAME instead of an    *
000700*    account id - BANKUSR is called to resolve it whenever the *
000800*    field does not match an account on the account master     *
000900*    (see BANKPOST paragraph B0150).                           *
001000*---------------------------------------------------------------
001100*    CHANGE LOG                                                *
001200*    841116  RKW  ORIG  INITIAL RELEASE - ITEM PROC CONV 0412   *
001300*    881022  RKW  8810  ADDED TXN-TYPE 'BILLPAY'                *
001400*    990112  CJH  9901  Y2K REVIEW - NO DATE FIELD ON THIS      *
001500*                       RECORD, NO CHANGE MADE                  *
001600***************************************************************
001700 01  TXN-RECORD.
001800     05  TXN-TYPE                    PIC X(8).
001900         88  TXN-IS-DEBIT                     VALUE 'DEBIT   '.
002000         88  TXN-IS-CREDIT                    VALUE 'CREDIT  '.
002100         88  TXN-IS-TRANSFER                  VALUE 'TRANSFER'.
002200         88  TXN-IS-BILLPAY                    VALUE 'BILLPAY '.
002300     05  TXN-SRC-ACCT-ID             PIC X(36).
002400     05  TXN-DST-ACCT-ID             PIC X(36).
002500     05  TXN-AMOUNT                  PIC S9(9)V9(2) COMP-3.
002600     05  TXN-DESCRIPTION             PIC X(100).
002700     05  TXN-USER-ID                 PIC X(30).
002800     05  FILLER                      PIC X(10).
