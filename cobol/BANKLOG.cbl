000100***************************************************************
000200*    PROGRAM-ID. BANKLOG                                       *
000300***************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     BANKLOG.
000600 AUTHOR.         R K WHITFIELD.
000700 INSTALLATION.   FIDELITY TRUST DATA CENTER - ITEM PROC.
000800 DATE-WRITTEN.   11/20/1984.
000900 DATE-COMPILED.
001000 SECURITY.       FIDELITY TRUST INTERNAL USE ONLY.
001100***************************************************************
001200*    PURPOSE.  APPEND A TIMESTAMPED LINE TO THE POSTING-SUITE  *
001300*    EXCEPTION LOG.  CALLED BY BANKPOST, BANKENG, BANKUSR,     *
001400*    BANKOPEN AND BANKRPT WHENEVER A FILE-STATUS TRAP FIRES.   *
001500*    ADAPTED FROM THE SHOP'S OLD DB2 SQL-ERROR LOGGER WHEN THE *
001600*    POSTING SUITE WAS MOVED OFF THE DATABASE ONTO FLAT FILES. *
001700*---------------------------------------------------------------
001800*    CHANGE LOG                                                *
001900*    841120  RKW  ORIG  INITIAL RELEASE - ITEM PROC CONV 0412   *
002000*    881015  RKW  8810  WIDENED LOG TEXT TO 80 BYTES            *
002100*    920604  DLM  9206  ADDED RECORD COUNT TO END-OF-RUN        *
002200*                       DISPLAY FOR OPERATIONS                  *
002300*    950306  DLM  9502  RENAMED FROM SQLLOG - SHOP'S POSTING    *
002400*                       SUITE DROPPED DB2, LOGS FILE-STATUS     *
002500*                       TRAPS NOW INSTEAD OF SQLCODE TRAPS       *
002600*    990112  CJH  9901  Y2K - TIMESTAMP CARRIES FULL CCYY, NO    *
002700*                       WINDOWING NEEDED, NO CHANGE MADE        *
002800*    030917  PBT  0309  TICKET 30917 - CLOSE FILE EVEN WHEN     *
002900*                       OPEN EXTEND FAILS, TO AVOID ORPHAN      *
003000*                       FILE HANDLE UNDER HEAVY POSTING LOAD    *
003100***************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.    IBM-370.
003500 OBJECT-COMPUTER.    IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT OPTIONAL ERRORLOG ASSIGN TO 'ERRORLOG'
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WS-ERRORLOG-STATUS.
004300***************************************************************
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  ERRORLOG.
004700 01  ERRORLOG-REC.
004800     05  EL-YYYY                     PIC X(4).
004900     05  EL-SEP-1                    PIC X.
005000     05  EL-MM                       PIC X(2).
005100     05  EL-SEP-2                    PIC X.
005200     05  EL-DD                       PIC X(2).
005300     05  EL-SEP-3                    PIC X.
005400     05  EL-HH                       PIC X(2).
005500     05  EL-SEP-4                    PIC X.
005600     05  EL-MIN                      PIC X(2).
005700     05  EL-SEP-5                    PIC X.
005800     05  EL-SS                       PIC X(2).
005900     05  EL-SEP-6                    PIC X.
006000     05  EL-HUN                      PIC X(2).
006100     05  EL-SEP-7                    PIC X.
006200     05  EL-LOG-TEXT                 PIC X(80).
006300     05  EL-SEP-8                    PIC X.
006310 01  ERRORLOG-REC-FLAT REDEFINES ERRORLOG-REC
006320                                     PIC X(98).
006400***************************************************************
006500 WORKING-STORAGE SECTION.
006600 01  WS-ERRORLOG-STATUS              PIC XX.
006700     88  WS-ERRORLOG-OK                  VALUE '00'.
006710 01  WS-ERRORLOG-STATUS-R REDEFINES WS-ERRORLOG-STATUS.
006720     05  WS-ERRORLOG-STATUS-1        PIC X.
006730     05  WS-ERRORLOG-STATUS-2        PIC X.
006800 01  WS-CURRENT-DATE-TIME            PIC X(21).
006900 01  WS-CDT-R REDEFINES WS-CURRENT-DATE-TIME.
007000     05  WS-CDT-YYYY                 PIC 9(4).
007100     05  WS-CDT-MM                   PIC 9(2).
007200     05  WS-CDT-DD                   PIC 9(2).
007300     05  WS-CDT-HH                   PIC 9(2).
007400     05  WS-CDT-MIN                  PIC 9(2).
007500     05  WS-CDT-SS                   PIC 9(2).
007600     05  WS-CDT-HUN                  PIC 9(2).
007700     05  FILLER                      PIC X(5).
007800 01  WN-ENTRY-COUNT                  PIC S9(8) COMP VALUE ZERO.
008300***************************************************************
008400 LINKAGE SECTION.
008500 01  LC-LOG-TEXT                     PIC X(80).
008600***************************************************************
008700 PROCEDURE DIVISION USING LC-LOG-TEXT.
008800 000-BANKLOG-MAIN.
008900     PERFORM A0100-APPEND-ENTRY THRU A0100-APPEND-ENTRY-EXIT
009100     EXIT PROGRAM
009200     .
009300***************************************************************
009400 A0100-APPEND-ENTRY.
009500     MOVE FUNCTION CURRENT-DATE  TO WS-CURRENT-DATE-TIME
009600     ADD 1                       TO WN-ENTRY-COUNT
009700
009800     OPEN EXTEND ERRORLOG
009900     IF NOT WS-ERRORLOG-OK
010000         DISPLAY 'BANKLOG - UNABLE TO OPEN ERRORLOG, STATUS '
010100                 WS-ERRORLOG-STATUS
010150         IF WS-ERRORLOG-STATUS-1 = '3'
010160             DISPLAY 'BANKLOG - PERMANENT I/O ERROR ON LOG FILE'
010170         END-IF
010180         CLOSE ERRORLOG
010200         GO TO A0100-APPEND-ENTRY-EXIT
010300     END-IF
010400
010500     MOVE WS-CDT-YYYY   TO EL-YYYY
010600     MOVE '-'           TO EL-SEP-1
010700     MOVE WS-CDT-MM     TO EL-MM
010800     MOVE '-'           TO EL-SEP-2
010900     MOVE WS-CDT-DD     TO EL-DD
011000     MOVE 'T'           TO EL-SEP-3
011100     MOVE WS-CDT-HH     TO EL-HH
011200     MOVE ':'           TO EL-SEP-4
011300     MOVE WS-CDT-MIN    TO EL-MIN
011400     MOVE ':'           TO EL-SEP-5
011500     MOVE WS-CDT-SS     TO EL-SS
011600     MOVE ','           TO EL-SEP-6
011700     MOVE WS-CDT-HUN    TO EL-HUN
011800     MOVE '|'           TO EL-SEP-7
011900     MOVE LC-LOG-TEXT   TO EL-LOG-TEXT
012000     MOVE '|'           TO EL-SEP-8
012100
012200     WRITE ERRORLOG-REC
012300
012400     CLOSE ERRORLOG
012500     .
012600 A0100-APPEND-ENTRY-EXIT.
012700     EXIT
012800     .
