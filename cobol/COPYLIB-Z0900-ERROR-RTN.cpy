000100***************************************************************
000200*    COPYLIB-Z0900-ERROR-RTN.CPY                               *
000300*    Shop standard error-trap body.  Every posting program     *
000400*    defines its own Z0900-ERROR-ROUTINE paragraph header and  *
000500*    COPYs this statement body into it, after loading          *
000600*    WC-MSG-FILESTAT / WC-MSG-FILE / WC-MSG-PARA / WC-MSG-      *
000700*    SRCFILE from COPYLIB-Z0900-ERROR-WKSTG.CPY.  DISPLAYs the  *
000800*    trap and hands it to BANKLOG for the permanent error log. *
000900*---------------------------------------------------------------
001000*    CHANGE LOG                                                *
001100*    841120  RKW  ORIG  INITIAL RELEASE - ITEM PROC CONV 0412   *
001200*    950306  DLM  9502  REWRITTEN FOR FILE-STATUS TRAP (SEE     *
001300*                       Z0900-ERROR-WKSTG CHANGE LOG 9502)      *
001400***************************************************************
001500     DISPLAY '*** I/O ERROR TRAPPED ***'
001600     DISPLAY '    PROGRAM : ' WC-MSG-SRCFILE
001700     DISPLAY '    PARA    : ' WC-MSG-PARA
001800     DISPLAY '    FILE    : ' WC-MSG-FILE
001900     DISPLAY '    STATUS  : ' WC-MSG-FILESTAT
002000
002100     STRING WC-MSG-SRCFILE   DELIMITED BY SPACE
002200            '|' WC-MSG-PARA  DELIMITED BY SPACE
002300            '|' WC-MSG-FILE  DELIMITED BY SPACE
002400            '|' WC-MSG-FILESTAT DELIMITED BY SIZE
002500            INTO WC-LOG-TEXT
002600
002700     CALL 'BANKLOG' USING WC-LOG-TEXT
002800     .
