000100***************************************************************
000200*    COPYLIB-CUSTOMER.CPY                                      *
000300*    Customer master record.  One fixed-length entry per       *
000400*    depositor on the books.  Joined to the user master by     *
000500*    e-mail address (CUST-EMAIL = USR-EMAIL) and to the        *
000600*    account master by CUST-ID (ACCT-CUST-ID).                 *
000700*---------------------------------------------------------------
000800*    CHANGE LOG                                                *
000900*    841102  RKW  ORIG  INITIAL RELEASE - ITEM PROC CONV 0412   *
001000*    930714  DLM  9307  WIDENED CUST-NAME FOR JOINT ACCOUNTS    *
001100*    990112  CJH  9901  Y2K - CUST-ID CARRIED AS 9(9), NO DATE  *
001200*                       FIELDS ON THIS RECORD, NO CHANGE MADE   *
001300***************************************************************
001400 01  CUST-RECORD.
001500     05  CUST-ID                     PIC 9(9).
001600     05  CUST-NAME                   PIC X(100).
001700     05  CUST-EMAIL                  PIC X(100).
001800     05  FILLER                      PIC X(11).
