000100***************************************************************
000200*    PROGRAM-ID. BANKUSR                                       *
000300***************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     BANKUSR IS INITIAL.
000600 AUTHOR.         D L MERCER.
000700 INSTALLATION.   FIDELITY TRUST DATA CENTER - ITEM PROC.
000800 DATE-WRITTEN.   03/04/1985.
000900 DATE-COMPILED.
001000 SECURITY.       FIDELITY TRUST INTERNAL USE ONLY.
001100***************************************************************
001200*    PURPOSE.  RESOLVE A USERNAME CARRIED IN A TRANSACTION OR   *
001300*    REQUEST RECORD DOWN TO A CUSTOMER, AND WHERE ASKED, DOWN   *
001400*    TO THAT CUSTOMER'S PRIMARY (FIRST-FOUND) ACCOUNT.  CALLED  *
001500*    BY BANKPOST WHEN A TRANSACTION ADDRESSES AN ACCOUNT FIELD  *
001600*    BY USERNAME RATHER THAN BY ACCOUNT ID, AND BY BANKRPT      *
001700*    WHEN THE HISTORY REPORT IS RUN FOR A USER'S FULL ACCOUNT   *
001800*    SET RATHER THAN FOR ONE NAMED ACCOUNT.                     *
001900*---------------------------------------------------------------
002000*    CHANGE LOG                                                *
002100*    850304  DLM  ORIG  INITIAL RELEASE - ITEM PROC CONV 0412   *
002200*    880530  RKW  8805  LC-FUNCTION '20' ADDED - BANKRPT HISTORY*
002300*                       REPORT NEEDS THE CUSTOMER ID ALONE, NOT *
002400*                       JUST THE FIRST ACCOUNT                  *
002500*    990112  CJH  9901  Y2K REVIEW - NO DATE FIELDS HANDLED IN   *
002600*                       THIS PROGRAM, NO CHANGE MADE            *
002700*    020604  PBT  0206  TICKET 20604 - TABLE LOADS SPLIT OUT OF *
002800*                       LINE, MATCHING ITEM PROC HOUSE STYLE    *
002900***************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.    IBM-370.
003300 OBJECT-COMPUTER.    IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT USER-MASTER ASSIGN TO 'USERMAST'
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS WS-USERMAST-STATUS.
004100     SELECT CUSTOMER-MASTER ASSIGN TO 'CUSTMAST'
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS WS-CUSTMAST-STATUS.
004400     SELECT ACCOUNT-MASTER ASSIGN TO 'ACCTMAST'
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-ACCTMAST-STATUS.
004700***************************************************************
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  USER-MASTER.
005100     COPY USERREC.
005200 FD  CUSTOMER-MASTER.
005300     COPY CUSTOMER.
005400 FD  ACCOUNT-MASTER.
005500     COPY ACCOUNT.
005600***************************************************************
005700 WORKING-STORAGE SECTION.
005800     COPY Z0900-ERROR-WKSTG.
005900 01  WS-USERMAST-STATUS              PIC XX.
006000     88  WS-USERMAST-OK                  VALUE '00'.
006100     88  WS-USERMAST-EOF                 VALUE '10'.
006200 01  WS-USERMAST-STATUS-R REDEFINES WS-USERMAST-STATUS.
006300     05  WS-USERMAST-STATUS-1        PIC X.
006400     05  WS-USERMAST-STATUS-2        PIC X.
006500 01  WS-CUSTMAST-STATUS              PIC XX.
006600     88  WS-CUSTMAST-OK                  VALUE '00'.
006700     88  WS-CUSTMAST-EOF                 VALUE '10'.
006800 01  WS-CUSTMAST-STATUS-R REDEFINES WS-CUSTMAST-STATUS.
006900     05  WS-CUSTMAST-STATUS-1        PIC X.
007000     05  WS-CUSTMAST-STATUS-2        PIC X.
007100 01  WS-ACCTMAST-STATUS              PIC XX.
007200     88  WS-ACCTMAST-OK                  VALUE '00'.
007300     88  WS-ACCTMAST-EOF                 VALUE '10'.
007400 01  WS-ACCTMAST-STATUS-R REDEFINES WS-ACCTMAST-STATUS.
007500     05  WS-ACCTMAST-STATUS-1        PIC X.
007600     05  WS-ACCTMAST-STATUS-2        PIC X.
007700***************************************************************
007800*    IN-MEMORY MASTER TABLES - RELOADED ON EVERY CALL SO THIS   *
007900*    SUBPROGRAM NEVER RUNS WITH A STALE COPY OF ANY MASTER.     *
008000***************************************************************
008100 01  WS-USER-TABLE.
008200     05  WS-USER-ENTRY OCCURS 2000 TIMES
008300                       INDEXED BY WX-USER-IDX.
008400         COPY USERREC REPLACING ==USR-== BY ==WS-USR-==.
008500 01  WN-USER-COUNT                   PIC S9(8) COMP VALUE ZERO.
008600 01  WS-CUST-TABLE.
008700     05  WS-CUST-ENTRY OCCURS 2000 TIMES
008800                       INDEXED BY WX-CUST-IDX.
008900         COPY CUSTOMER REPLACING ==CUST-== BY ==WS-CUST-==.
009000 01  WN-CUST-COUNT                   PIC S9(8) COMP VALUE ZERO.
009100 01  WS-ACCT-TABLE.
009200     05  WS-ACCT-ENTRY OCCURS 4000 TIMES
009300                       INDEXED BY WX-ACCT-IDX.
009400         COPY ACCOUNT REPLACING ==ACCT-== BY ==WS-ACCT-==.
009500 01  WN-ACCT-COUNT                   PIC S9(8) COMP VALUE ZERO.
009600***************************************************************
009700 01  WS-FOUND-SWITCHES.
009800     05  WS-USER-FOUND-SW            PIC X VALUE 'N'.
009900         88  WS-USER-FOUND                   VALUE 'Y'.
010000     05  WS-CUST-FOUND-SW            PIC X VALUE 'N'.
010100         88  WS-CUST-FOUND                   VALUE 'Y'.
010200     05  WS-ACCT-FOUND-SW            PIC X VALUE 'N'.
010300         88  WS-ACCT-FOUND                   VALUE 'Y'.
010400 01  WS-WORK-EMAIL                   PIC X(100) VALUE SPACE.
010500 01  WS-WORK-CUST-ID                 PIC 9(9)   VALUE ZERO.
010600***************************************************************
010700 LINKAGE SECTION.
010800 01  LC-FUNCTION                     PIC X(2)   VALUE SPACE.
010900 01  LC-USERNAME                     PIC X(30)  VALUE SPACE.
011000 01  LC-RESOLVED-ACCT-ID             PIC X(36)  VALUE SPACE.
011100 01  LC-RESOLVED-CUST-ID             PIC 9(9)   VALUE ZERO.
011200 01  LC-NOT-FOUND-SW                 PIC X      VALUE 'N'.
011300     88  LC-NOT-FOUND                     VALUE 'Y'.
011400***************************************************************
011500 PROCEDURE DIVISION USING LC-FUNCTION LC-USERNAME
011600         LC-RESOLVED-ACCT-ID LC-RESOLVED-CUST-ID LC-NOT-FOUND-SW.
011700 0000-BANKUSR.
011800     MOVE 'BANKUSR.cbl' TO WC-MSG-SRCFILE
011900     MOVE 'N'           TO LC-NOT-FOUND-SW
012000     MOVE SPACE         TO LC-RESOLVED-ACCT-ID
012100     MOVE ZERO          TO LC-RESOLVED-CUST-ID
012200
012300     PERFORM 200-LOAD-TABLES THRU 200-LOAD-TABLES-EXIT
012400
012500     EVALUATE LC-FUNCTION
012600         WHEN '10'
012700             PERFORM 210-RESOLVE-PRIMARY-ACCT
012800                 THRU 210-RESOLVE-PRIMARY-ACCT-EXIT
012900         WHEN '20'
013000             PERFORM 220-RESOLVE-CUSTOMER-ID
013100                 THRU 220-RESOLVE-CUSTOMER-ID-EXIT
013200         WHEN OTHER
013300             MOVE 'Y' TO LC-NOT-FOUND-SW
013400     END-EVALUATE
013500
013600     EXIT PROGRAM
013700     .
013800***************************************************************
013900 200-LOAD-TABLES.
014000     OPEN INPUT USER-MASTER
014100     IF NOT WS-USERMAST-OK
014200         MOVE WS-USERMAST-STATUS TO WC-MSG-FILESTAT
014300         MOVE 'USER-MASTER'     TO WC-MSG-FILE
014400         MOVE '200-LOAD-TABLES' TO WC-MSG-PARA
014500         PERFORM Z0900-ERROR-ROUTINE THRU Z0900-ERROR-ROUTINE-EXIT
014600         GO TO 200-LOAD-TABLES-EXIT
014700     END-IF
014800     PERFORM 202-LOAD-USER-REC THRU 202-LOAD-USER-REC-EXIT
014900         UNTIL WS-USERMAST-EOF
015000     CLOSE USER-MASTER
015100
015200     OPEN INPUT CUSTOMER-MASTER
015300     PERFORM 204-LOAD-CUST-REC THRU 204-LOAD-CUST-REC-EXIT
015400         UNTIL WS-CUSTMAST-EOF
015500     CLOSE CUSTOMER-MASTER
015600
015700     OPEN INPUT ACCOUNT-MASTER
015800     PERFORM 206-LOAD-ACCT-REC THRU 206-LOAD-ACCT-REC-EXIT
015900         UNTIL WS-ACCTMAST-EOF
016000     CLOSE ACCOUNT-MASTER
016100     .
016200 200-LOAD-TABLES-EXIT.
016300     EXIT
016400     .
016500***************************************************************
016600 202-LOAD-USER-REC.
016700     READ USER-MASTER INTO WS-USER-ENTRY(WN-USER-COUNT + 1)
016800         AT END
016900             SET WS-USERMAST-EOF TO TRUE
017000         NOT AT END
017100             ADD 1 TO WN-USER-COUNT
017200     END-READ
017300     .
017400 202-LOAD-USER-REC-EXIT.
017500     EXIT
017600     .
017700***************************************************************
017800 204-LOAD-CUST-REC.
017900     READ CUSTOMER-MASTER INTO WS-CUST-ENTRY(WN-CUST-COUNT + 1)
018000         AT END
018100             SET WS-CUSTMAST-EOF TO TRUE
018200         NOT AT END
018300             ADD 1 TO WN-CUST-COUNT
018400     END-READ
018500     .
018600 204-LOAD-CUST-REC-EXIT.
018700     EXIT
018800     .
018900***************************************************************
019000 206-LOAD-ACCT-REC.
019100     READ ACCOUNT-MASTER INTO WS-ACCT-ENTRY(WN-ACCT-COUNT + 1)
019200         AT END
019300             SET WS-ACCTMAST-EOF TO TRUE
019400         NOT AT END
019500             ADD 1 TO WN-ACCT-COUNT
019600     END-READ
019700     .
019800 206-LOAD-ACCT-REC-EXIT.
019900     EXIT
020000     .
020100***************************************************************
020200*    FUNCTION '10' - FULL CHAIN, AS USED BY BANKPOST WHEN A      *
020300*    TRANSACTION CARRIES A USERNAME WHERE AN ACCOUNT ID WAS     *
020400*    EXPECTED: USER -> CUSTOMER (BY EMAIL) -> FIRST ACCOUNT.    *
020500***************************************************************
020600 210-RESOLVE-PRIMARY-ACCT.
020700     PERFORM 230-FIND-USER THRU 230-FIND-USER-EXIT
020800     IF NOT WS-USER-FOUND
020900         MOVE 'Y' TO LC-NOT-FOUND-SW
021000         GO TO 210-RESOLVE-PRIMARY-ACCT-EXIT
021100     END-IF
021200
021300     PERFORM 240-FIND-CUSTOMER THRU 240-FIND-CUSTOMER-EXIT
021400     IF NOT WS-CUST-FOUND
021500         MOVE 'Y' TO LC-NOT-FOUND-SW
021600         GO TO 210-RESOLVE-PRIMARY-ACCT-EXIT
021700     END-IF
021800
021900     PERFORM 250-FIND-FIRST-ACCOUNT THRU 250-FIND-FIRST-ACCOUNT-EXIT
022000     IF NOT WS-ACCT-FOUND
022100         MOVE 'Y' TO LC-NOT-FOUND-SW
022200     END-IF
022300     .
022400 210-RESOLVE-PRIMARY-ACCT-EXIT.
022500     EXIT
022600     .
022700***************************************************************
022800*    FUNCTION '20' - CUSTOMER ID ONLY, AS USED BY BANKRPT WHEN  *
022900*    THE HISTORY REPORT RUNS OVER A USER'S WHOLE ACCOUNT SET.   *
023000***************************************************************
023100 220-RESOLVE-CUSTOMER-ID.
023200     PERFORM 230-FIND-USER THRU 230-FIND-USER-EXIT
023300     IF NOT WS-USER-FOUND
023400         MOVE 'Y' TO LC-NOT-FOUND-SW
023500         GO TO 220-RESOLVE-CUSTOMER-ID-EXIT
023600     END-IF
023700
023800     PERFORM 240-FIND-CUSTOMER THRU 240-FIND-CUSTOMER-EXIT
023900     IF NOT WS-CUST-FOUND
024000         MOVE 'Y' TO LC-NOT-FOUND-SW
024100         GO TO 220-RESOLVE-CUSTOMER-ID-EXIT
024200     END-IF
024300
024400     MOVE WS-WORK-CUST-ID TO LC-RESOLVED-CUST-ID
024500     .
024600 220-RESOLVE-CUSTOMER-ID-EXIT.
024700     EXIT
024800     .
024900***************************************************************
025000 230-FIND-USER.
025100     MOVE 'N' TO WS-USER-FOUND-SW
025200     SET WX-USER-IDX TO 1
025300     SEARCH WS-USER-ENTRY
025400         AT END
025500             MOVE 'N' TO WS-USER-FOUND-SW
025600         WHEN WS-USR-USERNAME(WX-USER-IDX) = LC-USERNAME
025700             MOVE 'Y' TO WS-USER-FOUND-SW
025800             MOVE WS-USR-EMAIL(WX-USER-IDX) TO WS-WORK-EMAIL
025900     END-SEARCH
026000     .
026100 230-FIND-USER-EXIT.
026200     EXIT
026300     .
026400***************************************************************
026500*    BUSINESS RULE - MATCH BY E-MAIL ADDRESS, FIRST FOUND, NO   *
026600*    SORT OR SECONDARY KEY.                                     *
026700***************************************************************
026800 240-FIND-CUSTOMER.
026900     MOVE 'N' TO WS-CUST-FOUND-SW
027000     SET WX-CUST-IDX TO 1
027100     SEARCH WS-CUST-ENTRY
027200         AT END
027300             MOVE 'N' TO WS-CUST-FOUND-SW
027400         WHEN WS-CUST-EMAIL(WX-CUST-IDX) = WS-WORK-EMAIL
027500             MOVE 'Y' TO WS-CUST-FOUND-SW
027600             MOVE WS-CUST-ID(WX-CUST-IDX) TO WS-WORK-CUST-ID
027700     END-SEARCH
027800     .
027900 240-FIND-CUSTOMER-EXIT.
028000     EXIT
028100     .
028200***************************************************************
028300*    BUSINESS RULE - PRIMARY ACCOUNT IS THE FIRST ACCOUNT FOUND *
028400*    ON THE MASTER FOR THIS CUSTOMER ID, TABLE ORDER, NO SORT.  *
028500***************************************************************
028600 250-FIND-FIRST-ACCOUNT.
028700     MOVE 'N' TO WS-ACCT-FOUND-SW
028800     SET WX-ACCT-IDX TO 1
028900     SEARCH WS-ACCT-ENTRY
029000         AT END
029100             MOVE 'N' TO WS-ACCT-FOUND-SW
029200         WHEN WS-ACCT-CUST-ID(WX-ACCT-IDX) = WS-WORK-CUST-ID
029300             MOVE 'Y' TO WS-ACCT-FOUND-SW
029400             MOVE WS-ACCT-ID(WX-ACCT-IDX) TO LC-RESOLVED-ACCT-ID
029500     END-SEARCH
029600     .
029700 250-FIND-FIRST-ACCOUNT-EXIT.
029800     EXIT
029900     .
030000***************************************************************
030100 Z0900-ERROR-ROUTINE.
030200     COPY Z0900-ERROR-RTN.
030300 Z0900-ERROR-ROUTINE-EXIT.
030400     EXIT
030500     .
