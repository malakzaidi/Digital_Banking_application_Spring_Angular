000100***************************************************************
000200*    COPYLIB-ACCOUNT.CPY                                       *
000300*    Bank account master record (ACCOUNT-MASTER).  Carries     *
000400*    the running balance and the product-specific attribute    *
000500*    (overdraft limit for a current account, interest rate     *
000600*    for a savings account - only one of the two is ever       *
000700*    live on a given record, per ACCT-TYPE).                   *
000800*---------------------------------------------------------------
000900*    CHANGE LOG                                                *
001000*    841109  RKW  ORIG  INITIAL RELEASE - ITEM PROC CONV 0412   *
001100*    871203  RKW  8711  ADDED ACCT-OVERDRAFT / ACCT-INT-RATE    *
001200*                       FOR SAVINGS PRODUCT LAUNCH              *
001300*    990112  CJH  9901  Y2K - ACCT-CREATED-AT WIDENED TO CCYYMMDD*
001400*    990118  CJH  9901  Y2K - ADDED ACCT-CREATED-CC REDEFINE    *
001500***************************************************************
001600 01  ACCT-RECORD.
001700     05  ACCT-ID                     PIC X(36).
001800     05  ACCT-TYPE                   PIC X(1).
001900         88  ACCT-IS-CURRENT                 VALUE 'C'.
002000         88  ACCT-IS-SAVINGS                 VALUE 'S'.
002100     05  ACCT-BALANCE                PIC S9(9)V9(2) COMP-3.
002200     05  ACCT-STATUS                 PIC X(1).
002300         88  ACCT-IS-CREATED                  VALUE 'C'.
002400     05  ACCT-CUST-ID                PIC 9(9).
002500     05  ACCT-OVERDRAFT              PIC S9(9)V9(2) COMP-3.
002600     05  ACCT-INTEREST-RATE          PIC S9(3)V9(2) COMP-3.
002700     05  ACCT-CREATED-AT             PIC 9(8).
002710*    Redefinition of the creation date into century/year/
002720*    month/day pieces for edit/DISPLAY use (Y2K conversion,
002730*    ticket 9901).
002740     05  ACCT-CREATED-AT-R REDEFINES ACCT-CREATED-AT.
002750         10  ACCT-CREATED-CC         PIC 9(2).
002760         10  ACCT-CREATED-YY         PIC 9(2).
002770         10  ACCT-CREATED-MM         PIC 9(2).
002780         10  ACCT-CREATED-DD         PIC 9(2).
002800     05  FILLER                      PIC X(20).
