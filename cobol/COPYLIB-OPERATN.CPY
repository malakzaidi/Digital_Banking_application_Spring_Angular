000100***************************************************************
000200*    COPYLIB-OPERATN.CPY                                       *
000300*    Posted-operation record (OPERATION-LOG).  Append-only -   *
000400*    one entry is written per successfully posted leg; a       *
000500*    TRANSFER writes two (one DEBIT, one CREDIT).               *
000600*---------------------------------------------------------------
000700*    CHANGE LOG                                                *
000800*    841112  RKW  ORIG  INITIAL RELEASE - ITEM PROC CONV 0412   *
000900*    990112  CJH  9901  Y2K - OP-DATE WIDENED TO CCYYMMDD       *
001000***************************************************************
001100 01  OP-RECORD.
001200     05  OP-ID                       PIC 9(9).
001300     05  OP-DATE                     PIC 9(8).
001310*        Redefinition of OP-DATE into year/month/day for
001320*        report edit lines (ticket 9901, Y2K conversion).
001330     05  OP-DATE-R REDEFINES OP-DATE.
001340         10  OP-DATE-CCYY            PIC 9(4).
001350         10  OP-DATE-MM              PIC 9(2).
001360         10  OP-DATE-DD              PIC 9(2).
001400     05  OP-AMOUNT                   PIC S9(9)V9(2) COMP-3.
001500     05  OP-TYPE                     PIC X(6).
001600         88  OP-IS-DEBIT                      VALUE 'DEBIT '.
001700         88  OP-IS-CREDIT                     VALUE 'CREDIT'.
001800     05  OP-ACCT-ID                  PIC X(36).
001900     05  OP-DESCRIPTION              PIC X(100).
002000     05  OP-PERFORMED-BY             PIC X(30).
002100     05  FILLER                      PIC X(10).
