000100***************************************************************
000200*    PROGRAM-ID. BANKPOST                                      *
000300***************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     BANKPOST.
000600 AUTHOR.         R K WHITFIELD.
000700 INSTALLATION.   FIDELITY TRUST DATA CENTER - ITEM PROC.
000800 DATE-WRITTEN.   10/02/1984.
000900 DATE-COMPILED.
001000 SECURITY.       FIDELITY TRUST INTERNAL USE ONLY.
001100***************************************************************
001200*    PURPOSE.  NIGHTLY POSTING RUN.  READS THE TRANSACTION FILE *
001300*    ONE RECORD AT A TIME - DEBIT, CREDIT, TRANSFER OR BILLPAY  *
001400*    - AGAINST AN IN-MEMORY COPY OF THE ACCOUNT MASTER, CALLING *
001500*    BANKENG ONCE PER LEG TO DO THE ACTUAL FUNDS CHECK/BALANCE  *
001600*    UPDATE/OPERATION-LOG WRITE.  REJECTS ARE SIDE-FILED, NOT   *
001700*    ABENDED.  THE ACCOUNT MASTER IS REWRITTEN FROM THE TABLE   *
001800*    AT END OF RUN AND A CONTROL-TOTAL REPORT IS PRODUCED.      *
001900*---------------------------------------------------------------
002000*    CHANGE LOG                                                *
002100*    841002  RKW  ORIG  INITIAL RELEASE - ITEM PROC CONV 0412   *
002200*    850304  DLM  8503  BANKUSR CALL ADDED - POSTING FILE MAY   *
002300*                       NOW CARRY A USERNAME IN EITHER ACCOUNT  *
002400*                       ID FIELD INSTEAD OF THE ACCOUNT ID      *
002500*    871203  RKW  8711  SAVINGS PRODUCT LAUNCH - NO CHANGE TO   *
002600*                       THE POSTING LOGIC, TABLE WIDTH ONLY     *
002700*    920611  DLM  9206  OP-ID NOW ASSIGNED HERE AND PASSED TO   *
002800*                       BANKENG, REPLACING THE OLD DAILY        *
002900*                       SEQUENCE FILE (SEE BANKENG 9206 ENTRY)  *
003000*    990112  CJH  9901  Y2K - WN-RUN-DATE CARRIES FULL CCYY, NO *
003100*                       CHANGE MADE                             *
003200*    020604  PBT  0206  TICKET 20604 - REJECT-REPORT NOW SHOWS  *
003300*                       THE REASON TEXT, OPERATIONS WAS GUESSING*
003400***************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.    IBM-370.
003800 OBJECT-COMPUTER.    IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT TRANSACTION-FILE ASSIGN TO 'TRANFILE'
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WS-TRANFILE-STATUS.
004600     SELECT ACCOUNT-MASTER ASSIGN TO 'ACCTMAST'
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-ACCTMAST-STATUS.
004900     SELECT OPTIONAL OPERATION-LOG ASSIGN TO 'OPERLOG'
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-OPERLOG-STATUS.
005200     SELECT REJECT-REPORT ASSIGN TO 'REJECTRPT'
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-REJRPT-STATUS.
005500     SELECT SUMMARY-REPORT ASSIGN TO 'SUMMARYRPT'
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-SUMRPT-STATUS.
005800***************************************************************
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  TRANSACTION-FILE.
006200     COPY TRANREC.
006300 FD  ACCOUNT-MASTER.
006400     COPY ACCOUNT.
006500 FD  OPERATION-LOG.
006600     COPY OPERATN.
006700 FD  REJECT-REPORT.
006800 01  REJRPT-LINE.
006810     05  REJRPT-TEXT                 PIC X(120).
006820     05  FILLER                      PIC X(12).
006900 FD  SUMMARY-REPORT.
007000 01  SUMRPT-LINE.
007010     05  SUMRPT-TEXT                 PIC X(120).
007020     05  FILLER                      PIC X(12).
007100***************************************************************
007200 WORKING-STORAGE SECTION.
007300     COPY Z0900-ERROR-WKSTG.
007400 01  WS-FILE-STATUSES.
007500     05  WS-TRANFILE-STATUS          PIC XX.
007600         88  WS-TRANFILE-OK                   VALUE '00'.
007700     05  WS-ACCTMAST-STATUS          PIC XX.
007800         88  WS-ACCTMAST-OK                   VALUE '00'.
007900         88  WS-ACCTMAST-EOF                   VALUE '10'.
008000     05  WS-OPERLOG-STATUS           PIC XX.
008100         88  WS-OPERLOG-OK                     VALUE '00'.
008200         88  WS-OPERLOG-EOF                     VALUE '10'.
008300     05  WS-REJRPT-STATUS            PIC XX.
008400         88  WS-REJRPT-OK                      VALUE '00'.
008500     05  WS-SUMRPT-STATUS            PIC XX.
008600         88  WS-SUMRPT-OK                      VALUE '00'.
008700***************************************************************
008800*    IN-MEMORY ACCOUNT MASTER - ITEM PROC NEVER LICENSED A DB2  *
008900*    KEYED-ACCESS MODULE FOR THE POSTING SUITE, SO ACCOUNT-     *
009000*    MASTER STAYS A PLAIN SEQUENTIAL FILE.  LOOKUP IS A TABLE   *
009100*    SEARCH, REWRITTEN TO THE MASTER FILE WHOLESALE AT THE END  *
009150*    OF THE RUN.                                                *
009200***************************************************************
009300 01  WS-ACCT-TABLE.
009400     05  WS-ACCT-ENTRY OCCURS 4000 TIMES
009500                       INDEXED BY WX-ACCT-IDX.
009600         COPY ACCOUNT REPLACING ==ACCT-== BY ==WS-ACCT-==.
009700 01  WN-ACCT-COUNT                   PIC S9(8) COMP VALUE ZERO.
009750*    WX-WORK-IDX IS B0150'S OWN SCRATCH INDEX.  WX-SRC-IDX AND
009760*    WX-DST-IDX BELOW ARE THE TRANSFER LEG'S OWN SAVED COPIES,
009770*    SET EXPLICITLY AFTER EACH RESOLVE CALL - NEVER SHARED WITH
009780*    WX-WORK-IDX ITSELF, SO ONE RESOLVE CANNOT CLOBBER THE OTHER.
009800 01  WX-WORK-IDX                     PIC S9(8) COMP VALUE ZERO.
009810 01  WX-SRC-IDX                      PIC S9(8) COMP VALUE ZERO.
009900 01  WX-DST-IDX                      PIC S9(8) COMP VALUE ZERO.
010000***************************************************************
010100 01  WN-NEXT-OP-ID                   PIC 9(9)   VALUE ZERO.
010200 01  WN-RUN-DATE                     PIC 9(8)   VALUE ZERO.
010300 01  WN-RUN-DATE-R REDEFINES WN-RUN-DATE.
010400     05  WN-RUN-CCYY                 PIC 9(4).
010500     05  WN-RUN-MM                   PIC 9(2).
010600     05  WN-RUN-DD                   PIC 9(2).
010700 01  WS-TODAY                        PIC X(21).
010800 01  WS-TODAY-R REDEFINES WS-TODAY.
010900     05  WS-TODAY-CCYYMMDD           PIC 9(8).
011000     05  FILLER                      PIC X(13).
011100***************************************************************
011200 01  WS-SWITCHES.
011300     05  WS-EOF-TXN-SW               PIC X VALUE 'N'.
011400         88  EOF-TXN                          VALUE 'Y'.
011500     05  WS-SRC-FOUND-SW             PIC X VALUE 'N'.
011600         88  WS-SRC-FOUND                     VALUE 'Y'.
011900     05  WS-TXN-REJECTED-SW          PIC X VALUE 'N'.
012000         88  WS-TXN-REJECTED                   VALUE 'Y'.
012100***************************************************************
012200*    CONTROL TOTALS FOR THE POSTING-RUN CONTROL-TOTAL REPORT.   *
012300***************************************************************
012400 01  WN-READ-COUNT                   PIC S9(8) COMP VALUE ZERO.
012500 01  WN-POSTED-COUNT                 PIC S9(8) COMP VALUE ZERO.
012600 01  WN-REJECT-COUNT                 PIC S9(8) COMP VALUE ZERO.
012700 01  WN-DEBIT-COUNT                  PIC S9(8) COMP VALUE ZERO.
012800 01  WN-DEBIT-TOTAL                  PIC S9(9)V9(2) COMP-3
012900                                       VALUE ZERO.
013000 01  WN-CREDIT-COUNT                 PIC S9(8) COMP VALUE ZERO.
013100 01  WN-CREDIT-TOTAL                 PIC S9(9)V9(2) COMP-3
013200                                       VALUE ZERO.
013300***************************************************************
013400     COPY LEGPARM.
013500 01  WC-REASON-TEXT                  PIC X(60) VALUE SPACE.
013600 01  WC-RESOLVE-ACCT-ID              PIC X(36) VALUE SPACE.
013700 01  WC-TRANSFER-DESC                PIC X(100) VALUE SPACE.
013750***************************************************************
013760*    PARAMETERS FOR THE CALL TO BANKUSR - USED ONLY WHEN THE    *
013770*    FIELD ABOVE DID NOT MATCH ANY ACCOUNT-MASTER ENTRY AND IS  *
013780*    THEREFORE A USERNAME RATHER THAN AN ACCOUNT ID.            *
013790***************************************************************
013800 01  WC-USR-FUNCTION                 PIC X(2)  VALUE '10'.
013810 01  WC-USR-USERNAME                 PIC X(30) VALUE SPACE.
013820 01  WC-USR-CUST-ID-DISCARD          PIC 9(9)  VALUE ZERO.
013830 01  WC-USR-NOT-FOUND-SW             PIC X     VALUE 'N'.
013840     88  WC-USR-NOT-FOUND                      VALUE 'Y'.
013850***************************************************************
013900*    PRINT-LINE LAYOUT FOR BOTH REJECT-REPORT AND SUMMARY-REPORT*
014000*    DETAIL LINES.                                              *
014100***************************************************************
014150 01  WS-RPT-COUNT-ED                 PIC ZZZZZZZ9.
014160 01  WS-RPT-AMOUNT-ED                PIC Z(7)9.99-.
014200 01  WS-PRINT-LINE                   PIC X(132).
014300 01  WS-PRINT-LINE-DETAIL REDEFINES WS-PRINT-LINE.
014400     05  WS-PD-TYPE                  PIC X(8).
014500     05  FILLER                      PIC X(2).
014600     05  WS-PD-SRC-ACCT              PIC X(36).
014700     05  FILLER                      PIC X(2).
014800     05  WS-PD-DST-ACCT              PIC X(36).
014900     05  FILLER                      PIC X(2).
015000     05  WS-PD-AMOUNT                PIC Z(7)9.99-.
015100     05  FILLER                      PIC X(2).
015200     05  WS-PD-REASON                PIC X(33).
015300***************************************************************
015400 PROCEDURE DIVISION.
015500 0000-BANKPOST-MAIN.
015600     MOVE 'BANKPOST.cbl' TO WC-MSG-SRCFILE
015700
015800     PERFORM A0100-INIT THRU A0100-INIT-EXIT
015900     PERFORM B0100-POST-TRANSACTIONS THRU B0100-POST-TRANSACTIONS-EXIT
016000         UNTIL EOF-TXN
016100     PERFORM B0500-REWRITE-ACCOUNT-MASTER
016200         THRU B0500-REWRITE-ACCOUNT-MASTER-EXIT
016300     PERFORM B0600-WRITE-CONTROL-TOTALS
016400         THRU B0600-WRITE-CONTROL-TOTALS-EXIT
016500     PERFORM Z0100-EXIT-APPLICATION THRU Z0100-EXIT-APPLICATION-EXIT
016600
016700     STOP RUN
016800     .
016900***************************************************************
017000 A0100-INIT.
017100     MOVE FUNCTION CURRENT-DATE TO WS-TODAY
017200     MOVE WS-TODAY-CCYYMMDD     TO WN-RUN-DATE
017300
017400     PERFORM A0110-LOAD-ACCOUNT-MASTER
017500         THRU A0110-LOAD-ACCOUNT-MASTER-EXIT
017600     PERFORM A0120-FIND-MAX-OP-ID THRU A0120-FIND-MAX-OP-ID-EXIT
017700
017800     OPEN INPUT  TRANSACTION-FILE
017900     OPEN OUTPUT REJECT-REPORT
018000     OPEN OUTPUT SUMMARY-REPORT
018100
018200     PERFORM A0130-READ-TXN THRU A0130-READ-TXN-EXIT
018300     .
018400 A0100-INIT-EXIT.
018500     EXIT
018600     .
018700***************************************************************
018800 A0110-LOAD-ACCOUNT-MASTER.
018900     OPEN INPUT ACCOUNT-MASTER
019000     PERFORM A0112-LOAD-ACCOUNT-MASTER-REC
019010         THRU A0112-LOAD-ACCOUNT-MASTER-REC-EXIT
019020         UNTIL WS-ACCTMAST-EOF
019800     CLOSE ACCOUNT-MASTER
019900     .
020000 A0110-LOAD-ACCOUNT-MASTER-EXIT.
020100     EXIT
020200     .
020210***************************************************************
020220 A0112-LOAD-ACCOUNT-MASTER-REC.
020230     READ ACCOUNT-MASTER INTO WS-ACCT-ENTRY(WN-ACCT-COUNT + 1)
020240         AT END
020250             SET WS-ACCTMAST-EOF TO TRUE
020260         NOT AT END
020270             ADD 1 TO WN-ACCT-COUNT
020280     END-READ
020290     .
020295 A0112-LOAD-ACCOUNT-MASTER-REC-EXIT.
020296     EXIT
020297     .
020300***************************************************************
020400*    OP-ID IS A SURROGATE SEQUENCE NUMBER WITH NO DAILY RESET - *
020500*    SEED IT FROM THE HIGHEST VALUE ALREADY ON THE LOG.         *
020600***************************************************************
020700 A0120-FIND-MAX-OP-ID.
020800     MOVE ZERO TO WN-NEXT-OP-ID
020900     OPEN INPUT OPERATION-LOG
021000     IF WS-OPERLOG-OK
021100         PERFORM A0122-SCAN-OPERATION-LOG-REC
021110             THRU A0122-SCAN-OPERATION-LOG-REC-EXIT
021120             UNTIL WS-OPERLOG-EOF
022100         CLOSE OPERATION-LOG
022200     END-IF
022300     ADD 1 TO WN-NEXT-OP-ID
022400     .
022500 A0120-FIND-MAX-OP-ID-EXIT.
022600     EXIT
022700     .
022710***************************************************************
022720 A0122-SCAN-OPERATION-LOG-REC.
022730     READ OPERATION-LOG
022740         AT END
022750             SET WS-OPERLOG-EOF TO TRUE
022760         NOT AT END
022770             IF OP-ID > WN-NEXT-OP-ID
022780                 MOVE OP-ID TO WN-NEXT-OP-ID
022790             END-IF
022800     END-READ
022810     .
022820 A0122-SCAN-OPERATION-LOG-REC-EXIT.
022830     EXIT
022840     .
022850***************************************************************
022900 A0130-READ-TXN.
023000     READ TRANSACTION-FILE
023100         AT END
023200             SET EOF-TXN TO TRUE
023300         NOT AT END
023400             ADD 1 TO WN-READ-COUNT
023500     END-READ
023600     .
023700 A0130-READ-TXN-EXIT.
023800     EXIT
023900     .
024000***************************************************************
024100 B0100-POST-TRANSACTIONS.
024200     MOVE 'N' TO WS-TXN-REJECTED-SW
024300
024400     EVALUATE TRUE
024500         WHEN TXN-IS-DEBIT
024600             PERFORM B0200-POST-DEBIT THRU B0200-POST-DEBIT-EXIT
024700         WHEN TXN-IS-CREDIT
024800             PERFORM B0210-POST-CREDIT THRU B0210-POST-CREDIT-EXIT
024900         WHEN TXN-IS-TRANSFER
025000             PERFORM B0300-POST-TRANSFER THRU B0300-POST-TRANSFER-EXIT
025100         WHEN TXN-IS-BILLPAY
025200             PERFORM B0220-POST-BILLPAY THRU B0220-POST-BILLPAY-EXIT
025300         WHEN OTHER
025400             MOVE 'Y' TO WS-TXN-REJECTED-SW
025500             MOVE 'UNRECOGNIZED TXN-TYPE' TO WC-REASON-TEXT
025600     END-EVALUATE
025700
025800     IF WS-TXN-REJECTED
025900         ADD 1 TO WN-REJECT-COUNT
026000         PERFORM B0400-WRITE-REJECT-LINE THRU B0400-WRITE-REJECT-LINE-EXIT
026100     ELSE
026200         ADD 1 TO WN-POSTED-COUNT
026300     END-IF
026400
026500     PERFORM A0130-READ-TXN THRU A0130-READ-TXN-EXIT
026600     .
026700 B0100-POST-TRANSACTIONS-EXIT.
026800     EXIT
026900     .
027000***************************************************************
027100*    ACCOUNT-ID RESOLUTION - LOOK THE FIELD UP ON THE ACCOUNT   *
027200*    TABLE FIRST; IF IT IS NOT THERE, THE FIELD IS CARRYING A   *
027300*    USERNAME INSTEAD OF AN ACCOUNT ID AND IS RESOLVED VIA      *
027400*    BANKUSR (USER -> CUSTOMER BY E-MAIL -> FIRST ACCOUNT).     *
027500***************************************************************
027600 B0150-RESOLVE-ACCOUNT-ID.
027700     MOVE 'N' TO WS-SRC-FOUND-SW
027800     SET WX-WORK-IDX TO 1
027900     SEARCH WS-ACCT-ENTRY VARYING WX-WORK-IDX
028000         AT END
028100             CONTINUE
028200         WHEN WS-ACCT-ID(WX-WORK-IDX) = WC-RESOLVE-ACCT-ID
028300             MOVE 'Y' TO WS-SRC-FOUND-SW
028400     END-SEARCH
028500
028600     IF NOT WS-SRC-FOUND
028700         MOVE WC-RESOLVE-ACCT-ID(1:30) TO WC-USR-USERNAME
028710         CALL 'BANKUSR' USING WC-USR-FUNCTION WC-USR-USERNAME
028720             WC-RESOLVE-ACCT-ID WC-USR-CUST-ID-DISCARD
028730             WC-USR-NOT-FOUND-SW
028900         IF WC-USR-NOT-FOUND
029000             MOVE 'N' TO WS-SRC-FOUND-SW
029100         ELSE
029200             SET WX-WORK-IDX TO 1
029300             SEARCH WS-ACCT-ENTRY VARYING WX-WORK-IDX
029400                 AT END
029500                     MOVE 'N' TO WS-SRC-FOUND-SW
029600                 WHEN WS-ACCT-ID(WX-WORK-IDX) = WC-RESOLVE-ACCT-ID
029700                     MOVE 'Y' TO WS-SRC-FOUND-SW
029800             END-SEARCH
029900         END-IF
030000     END-IF
030100     .
030200 B0150-RESOLVE-ACCOUNT-ID-EXIT.
030300     EXIT
030400     .
030500***************************************************************
030600 B0200-POST-DEBIT.
030700     MOVE TXN-SRC-ACCT-ID TO WC-RESOLVE-ACCT-ID
030800     PERFORM B0150-RESOLVE-ACCOUNT-ID THRU B0150-RESOLVE-ACCOUNT-ID-EXIT
030900     IF NOT WS-SRC-FOUND
031000         MOVE 'Y' TO WS-TXN-REJECTED-SW
031100         MOVE 'SOURCE ACCOUNT/USER NOT FOUND' TO WC-REASON-TEXT
031200         GO TO B0200-POST-DEBIT-EXIT
031300     END-IF
031400
031500     MOVE 'DEBIT '          TO LEG-OP-TYPE
031600     MOVE TXN-AMOUNT        TO LEG-AMOUNT
031700     MOVE TXN-DESCRIPTION   TO LEG-DESCRIPTION
031800     MOVE TXN-USER-ID       TO LEG-PERFORMED-BY
031900     MOVE WN-RUN-DATE       TO LEG-RUN-DATE
032000     MOVE WN-NEXT-OP-ID     TO LEG-NEXT-OP-ID
032100
032200     CALL 'BANKENG' USING WS-ACCT-ENTRY(WX-WORK-IDX) LEG-PARMS
032300     MOVE LEG-NEXT-OP-ID TO WN-NEXT-OP-ID
032400
032500     IF LEG-REJECTED
032600         MOVE 'Y' TO WS-TXN-REJECTED-SW
032700         MOVE 'INSUFFICIENT FUNDS' TO WC-REASON-TEXT
032800     ELSE
032900         ADD 1 TO WN-DEBIT-COUNT
033000         ADD TXN-AMOUNT TO WN-DEBIT-TOTAL
033100     END-IF
033200     .
033300 B0200-POST-DEBIT-EXIT.
033400     EXIT
033500     .
033600***************************************************************
033700 B0210-POST-CREDIT.
033800     MOVE TXN-SRC-ACCT-ID TO WC-RESOLVE-ACCT-ID
033900     PERFORM B0150-RESOLVE-ACCOUNT-ID THRU B0150-RESOLVE-ACCOUNT-ID-EXIT
034000     IF NOT WS-SRC-FOUND
034100         MOVE 'Y' TO WS-TXN-REJECTED-SW
034200         MOVE 'DESTINATION ACCOUNT/USER NOT FOUND' TO WC-REASON-TEXT
034300         GO TO B0210-POST-CREDIT-EXIT
034400     END-IF
034500
034600     MOVE 'CREDIT'          TO LEG-OP-TYPE
034700     MOVE TXN-AMOUNT        TO LEG-AMOUNT
034800     MOVE TXN-DESCRIPTION   TO LEG-DESCRIPTION
034900     MOVE TXN-USER-ID       TO LEG-PERFORMED-BY
035000     MOVE WN-RUN-DATE       TO LEG-RUN-DATE
035100     MOVE WN-NEXT-OP-ID     TO LEG-NEXT-OP-ID
035200
035300     CALL 'BANKENG' USING WS-ACCT-ENTRY(WX-WORK-IDX) LEG-PARMS
035400     MOVE LEG-NEXT-OP-ID TO WN-NEXT-OP-ID
035500
035600     ADD 1 TO WN-CREDIT-COUNT
035700     ADD TXN-AMOUNT TO WN-CREDIT-TOTAL
035800     .
035900 B0210-POST-CREDIT-EXIT.
036000     EXIT
036100     .
036200***************************************************************
036300*    BILLPAY IS POSTED IDENTICALLY TO A DEBIT - THE INPUT       *
036400*    RECORD CARRIES NO SEPARATE BILLER FIELD, THE BILLER NAME   *
036500*    IS ALREADY FOLDED INTO TXN-DESCRIPTION UPSTREAM OF THIS RUN*
036600***************************************************************
036700 B0220-POST-BILLPAY.
036800     MOVE TXN-SRC-ACCT-ID TO WC-RESOLVE-ACCT-ID
036900     PERFORM B0150-RESOLVE-ACCOUNT-ID THRU B0150-RESOLVE-ACCOUNT-ID-EXIT
037000     IF NOT WS-SRC-FOUND
037100         MOVE 'Y' TO WS-TXN-REJECTED-SW
037200         MOVE 'SOURCE ACCOUNT/USER NOT FOUND' TO WC-REASON-TEXT
037300         GO TO B0220-POST-BILLPAY-EXIT
037400     END-IF
037500
037600     MOVE 'DEBIT '          TO LEG-OP-TYPE
037700     MOVE TXN-AMOUNT        TO LEG-AMOUNT
037800     MOVE TXN-DESCRIPTION   TO LEG-DESCRIPTION
037900     MOVE TXN-USER-ID       TO LEG-PERFORMED-BY
038000     MOVE WN-RUN-DATE       TO LEG-RUN-DATE
038100     MOVE WN-NEXT-OP-ID     TO LEG-NEXT-OP-ID
038200
038300     CALL 'BANKENG' USING WS-ACCT-ENTRY(WX-WORK-IDX) LEG-PARMS
038400     MOVE LEG-NEXT-OP-ID TO WN-NEXT-OP-ID
038500
038600     IF LEG-REJECTED
038700         MOVE 'Y' TO WS-TXN-REJECTED-SW
038800         MOVE 'INSUFFICIENT FUNDS' TO WC-REASON-TEXT
038900     ELSE
039000         ADD 1 TO WN-DEBIT-COUNT
039100         ADD TXN-AMOUNT TO WN-DEBIT-TOTAL
039200     END-IF
039300     .
039400 B0220-POST-BILLPAY-EXIT.
039500     EXIT
039600     .
039700***************************************************************
039800*    TRANSFER - DEBIT LEG ON THE SOURCE FIRST; THE CREDIT LEG   *
039900*    IS ONLY REACHED IF THE DEBIT LEG WAS NOT REJECTED.  CREDIT *
040000*    LEGS NEVER CHECK FUNDS SO THIS CANNOT REJECT ON ITS OWN.   *
040100*    DESCRIPTION LITERALS ARE FIXED TEXT, NOT TAKEN FROM THE    *
040200*    INPUT RECORD'S TXN-DESCRIPTION FIELD.                      *
040300***************************************************************
040400 B0300-POST-TRANSFER.
040500     MOVE TXN-SRC-ACCT-ID TO WC-RESOLVE-ACCT-ID
040600     PERFORM B0150-RESOLVE-ACCOUNT-ID THRU B0150-RESOLVE-ACCOUNT-ID-EXIT
040800     IF NOT WS-SRC-FOUND
040900         MOVE 'Y' TO WS-TXN-REJECTED-SW
041000         MOVE 'SOURCE ACCOUNT/USER NOT FOUND' TO WC-REASON-TEXT
041100         GO TO B0300-POST-TRANSFER-EXIT
041200     END-IF
041300     MOVE WX-WORK-IDX TO WX-SRC-IDX
041400
041500     MOVE TXN-DST-ACCT-ID TO WC-RESOLVE-ACCT-ID
041600     PERFORM B0150-RESOLVE-ACCOUNT-ID THRU B0150-RESOLVE-ACCOUNT-ID-EXIT
041700     IF NOT WS-SRC-FOUND
041800         MOVE 'Y' TO WS-TXN-REJECTED-SW
041900         MOVE 'DESTINATION ACCOUNT/USER NOT FOUND' TO WC-REASON-TEXT
042000         GO TO B0300-POST-TRANSFER-EXIT
042100     END-IF
042200     MOVE WX-WORK-IDX TO WX-DST-IDX
042400
042500     STRING 'Transfer to '  DELIMITED BY SIZE
042600            WC-RESOLVE-ACCT-ID DELIMITED BY SPACE
042700            INTO WC-TRANSFER-DESC
042800
042900     MOVE 'DEBIT '          TO LEG-OP-TYPE
043000     MOVE TXN-AMOUNT        TO LEG-AMOUNT
043100     MOVE WC-TRANSFER-DESC  TO LEG-DESCRIPTION
043200     MOVE TXN-USER-ID       TO LEG-PERFORMED-BY
043300     MOVE WN-RUN-DATE       TO LEG-RUN-DATE
043400     MOVE WN-NEXT-OP-ID     TO LEG-NEXT-OP-ID
043500
043600     CALL 'BANKENG' USING WS-ACCT-ENTRY(WX-SRC-IDX) LEG-PARMS
043700     MOVE LEG-NEXT-OP-ID TO WN-NEXT-OP-ID
043800
043900     IF LEG-REJECTED
044000         MOVE 'Y' TO WS-TXN-REJECTED-SW
044100         MOVE 'INSUFFICIENT FUNDS' TO WC-REASON-TEXT
044200         GO TO B0300-POST-TRANSFER-EXIT
044300     END-IF
044400
044500     ADD 1 TO WN-DEBIT-COUNT
044600     ADD TXN-AMOUNT TO WN-DEBIT-TOTAL
044700
044800     STRING 'Transfer from ' DELIMITED BY SIZE
044900            TXN-SRC-ACCT-ID  DELIMITED BY SPACE
045000            INTO WC-TRANSFER-DESC
045100
045200     MOVE 'CREDIT'          TO LEG-OP-TYPE
045300     MOVE WC-TRANSFER-DESC  TO LEG-DESCRIPTION
045400     MOVE WN-NEXT-OP-ID     TO LEG-NEXT-OP-ID
045500
045600     CALL 'BANKENG' USING WS-ACCT-ENTRY(WX-DST-IDX) LEG-PARMS
045700     MOVE LEG-NEXT-OP-ID TO WN-NEXT-OP-ID
045800
045900     ADD 1 TO WN-CREDIT-COUNT
046000     ADD TXN-AMOUNT TO WN-CREDIT-TOTAL
046100     .
046200 B0300-POST-TRANSFER-EXIT.
046300     EXIT
046400     .
046500***************************************************************
046600 B0400-WRITE-REJECT-LINE.
046700     MOVE SPACE           TO WS-PRINT-LINE
046800     MOVE TXN-TYPE        TO WS-PD-TYPE
046900     MOVE TXN-SRC-ACCT-ID TO WS-PD-SRC-ACCT
047000     MOVE TXN-DST-ACCT-ID TO WS-PD-DST-ACCT
047100     MOVE TXN-AMOUNT      TO WS-PD-AMOUNT
047200     MOVE WC-REASON-TEXT(1:33) TO WS-PD-REASON
047300
047400     MOVE WS-PRINT-LINE   TO REJRPT-LINE
047500     WRITE REJRPT-LINE
047600     .
047700 B0400-WRITE-REJECT-LINE-EXIT.
047800     EXIT
047900     .
048000***************************************************************
048100*    ACCOUNT MASTER IS REWRITTEN WHOLESALE FROM THE TABLE - A   *
048200*    PLAIN SEQUENTIAL FILE HAS NO REWRITE-IN-PLACE ON AN        *
048300*    AMOUNT-WIDTH CHANGE, SO ITEM PROC PRODUCES A FRESH COPY    *
048350*    FROM THE UPDATED TABLE, SAME AS THE OLD GIRO RECON STEP.   *
048400***************************************************************
048500 B0500-REWRITE-ACCOUNT-MASTER.
048600     OPEN OUTPUT ACCOUNT-MASTER
048700     SET WX-ACCT-IDX TO 1
048800     PERFORM B0510-WRITE-ACCOUNT-REC
048810         THRU B0510-WRITE-ACCOUNT-REC-EXIT
048820         UNTIL WX-ACCT-IDX > WN-ACCT-COUNT
049800     CLOSE ACCOUNT-MASTER
049900     .
050000 B0500-REWRITE-ACCOUNT-MASTER-EXIT.
050100     EXIT
050200     .
050210***************************************************************
050220 B0510-WRITE-ACCOUNT-REC.
050230     WRITE ACCT-RECORD FROM WS-ACCT-ENTRY(WX-ACCT-IDX)
050240     IF NOT WS-ACCTMAST-OK
050250         MOVE WS-ACCTMAST-STATUS TO WC-MSG-FILESTAT
050260         MOVE 'ACCOUNT-MASTER'  TO WC-MSG-FILE
050270         MOVE 'B0510-WRITE-ACCOUNT-REC' TO WC-MSG-PARA
050280         PERFORM Z0900-ERROR-ROUTINE THRU Z0900-ERROR-ROUTINE-EXIT
050290     END-IF
050291     SET WX-ACCT-IDX UP BY 1
050292     .
050293 B0510-WRITE-ACCOUNT-REC-EXIT.
050294     EXIT
050295     .
050300***************************************************************
050400 B0600-WRITE-CONTROL-TOTALS.
050500     MOVE SPACE TO SUMRPT-LINE
050600     STRING 'POSTING RUN CONTROL TOTALS - RUN DATE '
050700            WN-RUN-DATE DELIMITED BY SIZE
050800            INTO SUMRPT-LINE
050900     WRITE SUMRPT-LINE
051000
051100     MOVE SPACE TO SUMRPT-LINE
051110     MOVE WN-READ-COUNT TO WS-RPT-COUNT-ED
051200     STRING 'TRANSACTIONS READ    : ' DELIMITED BY SIZE
051300            WS-RPT-COUNT-ED DELIMITED BY SIZE
051400            INTO SUMRPT-LINE
051500     WRITE SUMRPT-LINE
051600
051700     MOVE SPACE TO SUMRPT-LINE
051710     MOVE WN-POSTED-COUNT TO WS-RPT-COUNT-ED
051800     STRING 'TRANSACTIONS POSTED  : ' DELIMITED BY SIZE
051900            WS-RPT-COUNT-ED DELIMITED BY SIZE
052000            INTO SUMRPT-LINE
052100     WRITE SUMRPT-LINE
052200
052300     MOVE SPACE TO SUMRPT-LINE
052310     MOVE WN-REJECT-COUNT TO WS-RPT-COUNT-ED
052400     STRING 'TRANSACTIONS REJECTED: ' DELIMITED BY SIZE
052500            WS-RPT-COUNT-ED DELIMITED BY SIZE
052600            INTO SUMRPT-LINE
052700     WRITE SUMRPT-LINE
052800
052900     MOVE SPACE TO SUMRPT-LINE
052910     MOVE WN-DEBIT-COUNT TO WS-RPT-COUNT-ED
052920     MOVE WN-DEBIT-TOTAL TO WS-RPT-AMOUNT-ED
053000     STRING 'DEBIT  LEGS/TOTAL    : ' DELIMITED BY SIZE
053100            WS-RPT-COUNT-ED  DELIMITED BY SIZE
053200            ' / ' DELIMITED BY SIZE
053300            WS-RPT-AMOUNT-ED DELIMITED BY SIZE
053400            INTO SUMRPT-LINE
053500     WRITE SUMRPT-LINE
053600
053700     MOVE SPACE TO SUMRPT-LINE
053710     MOVE WN-CREDIT-COUNT TO WS-RPT-COUNT-ED
053720     MOVE WN-CREDIT-TOTAL TO WS-RPT-AMOUNT-ED
053800     STRING 'CREDIT LEGS/TOTAL    : ' DELIMITED BY SIZE
053900            WS-RPT-COUNT-ED DELIMITED BY SIZE
054000            ' / ' DELIMITED BY SIZE
054100            WS-RPT-AMOUNT-ED DELIMITED BY SIZE
054200            INTO SUMRPT-LINE
054300     WRITE SUMRPT-LINE
054400     .
054500 B0600-WRITE-CONTROL-TOTALS-EXIT.
054600     EXIT
054700     .
054800***************************************************************
054900 Z0100-EXIT-APPLICATION.
055000     CLOSE TRANSACTION-FILE REJECT-REPORT SUMMARY-REPORT
055100     DISPLAY 'BANKPOST - TRANSACTIONS READ    : ' WN-READ-COUNT
055200     DISPLAY 'BANKPOST - TRANSACTIONS POSTED  : ' WN-POSTED-COUNT
055300     DISPLAY 'BANKPOST - TRANSACTIONS REJECTED: ' WN-REJECT-COUNT
055400     .
055500 Z0100-EXIT-APPLICATION-EXIT.
055600     EXIT
055700     .
055800***************************************************************
055900 Z0900-ERROR-ROUTINE.
056000     COPY Z0900-ERROR-RTN.
056100 Z0900-ERROR-ROUTINE-EXIT.
056200     EXIT
056300     .
