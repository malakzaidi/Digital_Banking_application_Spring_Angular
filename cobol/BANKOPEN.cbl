000100***************************************************************
000200*    PROGRAM-ID. BANKOPEN                                      *
000300***************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     BANKOPEN.
000600 AUTHOR.         R K WHITFIELD.
000700 INSTALLATION.   FIDELITY TRUST DATA CENTER - ITEM PROC.
000800 DATE-WRITTEN.   01/14/1988.
000900 DATE-COMPILED.
001000 SECURITY.       FIDELITY TRUST INTERNAL USE ONLY.
001100***************************************************************
001200*    PURPOSE.  READ THE ACCOUNT-OPENING REQUEST FILE AND OPEN   *
001300*    ONE NEW ACCOUNT-MASTER ENTRY PER REQUEST.  TWO REQUEST      *
001400*    MODES - 'D' (DIRECT, CUSTOMER ID AND OVERDRAFT/RATE         *
001500*    SUPPLIED BY THE CALLING SYSTEM) AND 'U' (USER-RESOLVED,     *
001600*    ONLY A USERNAME SUPPLIED - THE NEW ACCOUNT FOLLOWS THE      *
001700*    "OPEN A CURRENT ACCOUNT WHEN A USER REGISTERS" RULE, WITH   *
001800*    A FIXED 500.00 OVERDRAFT REGARDLESS OF WHAT IS ON THE        *
001900*    REQUEST RECORD).  BAD REQUESTS ARE SIDE-FILED, NOT ABENDED, *
002000*    SAME AS THE OLD BANK-GIRO READER THIS WAS MODELED ON.       *
002100*---------------------------------------------------------------
002200*    CHANGE LOG                                                *
002300*    880114  RKW  ORIG  INITIAL RELEASE - ACCOUNT OPENING SPLIT *
002400*                       OUT OF THE OLD MANUAL-ENTRY PROCEDURE   *
002500*    900305  RKW  9003  MODE 'U' ADDED FOR NEW-CUSTOMER SELF-   *
002600*                       REGISTRATION FEED FROM THE BRANCH SYSTEM*
002700*    990112  CJH  9901  Y2K - ACCT-CREATED-AT CARRIES FULL CCYY, *
002800*                       NO CHANGE MADE                           *
002900*    020604  PBT  0206  TICKET 20604 - TABLE LOADS SPLIT OUT OF *
003000*                       LINE, MATCHING ITEM PROC HOUSE STYLE    *
003100***************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.    IBM-370.
003500 OBJECT-COMPUTER.    IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT ACCT-OPEN-REQUEST ASSIGN TO 'OPENREQ'
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WS-OPENREQ-STATUS.
004300     SELECT ACCT-OPEN-EXCEPT ASSIGN TO 'OPENEXCP'
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WS-OPENEXCP-STATUS.
004600     SELECT USER-MASTER ASSIGN TO 'USERMAST'
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-USERMAST-STATUS.
004900     SELECT CUSTOMER-MASTER ASSIGN TO 'CUSTMAST'
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-CUSTMAST-STATUS.
005200     SELECT ACCOUNT-MASTER ASSIGN TO 'ACCTMAST'
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-ACCTMAST-STATUS.
005500***************************************************************
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  ACCT-OPEN-REQUEST.
005900 01  OPENREQ-RECORD.
006000     05  REQ-MODE                    PIC X(1).
006100         88  REQ-IS-DIRECT                    VALUE 'D'.
006200         88  REQ-IS-USER-RESOLVED             VALUE 'U'.
006300     05  REQ-ACCT-TYPE                PIC X(1).
006400         88  REQ-IS-CURRENT                   VALUE 'C'.
006500         88  REQ-IS-SAVINGS                    VALUE 'S'.
006600     05  REQ-CUST-ID                  PIC 9(9).
006700     05  REQ-USER-ID                  PIC X(30).
006800     05  REQ-INITIAL-BALANCE          PIC S9(9)V9(2) COMP-3.
006900     05  REQ-OVERDRAFT                PIC S9(9)V9(2) COMP-3.
007000     05  REQ-INTEREST-RATE            PIC S9(3)V9(2) COMP-3.
007100     05  FILLER                       PIC X(25).
007200 FD  ACCT-OPEN-EXCEPT.
007300 01  OPENEXCP-RECORD                 PIC X(100).
007400 FD  USER-MASTER.
007500     COPY USERREC.
007600 FD  CUSTOMER-MASTER.
007700     COPY CUSTOMER.
007800 FD  ACCOUNT-MASTER.
007900     COPY ACCOUNT.
008000***************************************************************
008100 WORKING-STORAGE SECTION.
008200     COPY Z0900-ERROR-WKSTG.
008300 01  WS-FILE-STATUSES.
008400     05  WS-OPENREQ-STATUS           PIC XX.
008500         88  WS-OPENREQ-OK                    VALUE '00'.
008600     05  WS-OPENEXCP-STATUS          PIC XX.
008700         88  WS-OPENEXCP-OK                    VALUE '00'.
008800     05  WS-USERMAST-STATUS          PIC XX.
008900         88  WS-USERMAST-OK                    VALUE '00'.
009000         88  WS-USERMAST-EOF                   VALUE '10'.
009100     05  WS-CUSTMAST-STATUS          PIC XX.
009200         88  WS-CUSTMAST-OK                    VALUE '00'.
009300         88  WS-CUSTMAST-EOF                   VALUE '10'.
009400     05  WS-ACCTMAST-STATUS          PIC XX.
009500         88  WS-ACCTMAST-OK                    VALUE '00'.
009600         88  WS-ACCTMAST-EOF                   VALUE '10'.
009700***************************************************************
009800 01  WS-SWITCHES.
009900     05  WS-EOF-REQUEST-SW           PIC X VALUE 'N'.
010000         88  EOF-REQUEST                      VALUE 'Y'.
010100     05  WS-VALID-REQUEST-SW         PIC X VALUE 'Y'.
010200         88  VALID-REQUEST                    VALUE 'Y'.
010300     05  WS-USER-FOUND-SW            PIC X VALUE 'N'.
010400         88  WS-USER-FOUND                    VALUE 'Y'.
010500     05  WS-CUST-FOUND-SW            PIC X VALUE 'N'.
010600         88  WS-CUST-FOUND                    VALUE 'Y'.
010700***************************************************************
010800 01  WS-USER-TABLE.
010900     05  WS-USER-ENTRY OCCURS 2000 TIMES
011000                       INDEXED BY WX-USER-IDX.
011100         COPY USERREC REPLACING ==USR-== BY ==WS-USR-==.
011200 01  WN-USER-COUNT                   PIC S9(8) COMP VALUE ZERO.
011300 01  WS-CUST-TABLE.
011400     05  WS-CUST-ENTRY OCCURS 2000 TIMES
011500                       INDEXED BY WX-CUST-IDX.
011600         COPY CUSTOMER REPLACING ==CUST-== BY ==WS-CUST-==.
011700 01  WN-CUST-COUNT                   PIC S9(8) COMP VALUE ZERO.
011800 01  WN-HIGH-ACCT-SEQ                PIC S9(8) COMP VALUE ZERO.
011900***************************************************************
012000 01  WN-NEW-ACCT-SEQ                 PIC 9(9)  VALUE ZERO.
012100 01  WS-NEW-ACCT-ID.
012200     05  FILLER                      PIC X(3) VALUE 'ACT'.
012300     05  WS-NEW-ACCT-SEQ-ED          PIC 9(9).
012400     05  FILLER                      PIC X(24) VALUE SPACE.
012500 01  WS-WORK-EMAIL                   PIC X(100) VALUE SPACE.
012600 01  WS-WORK-CUST-ID                 PIC 9(9)   VALUE ZERO.
012700 01  WN-RUN-DATE                     PIC 9(8)   VALUE ZERO.
012800 01  WN-RUN-DATE-R REDEFINES WN-RUN-DATE.
012900     05  WN-RUN-CCYY                 PIC 9(4).
013000     05  WN-RUN-MM                   PIC 9(2).
013100     05  WN-RUN-DD                   PIC 9(2).
013200 01  WS-TODAY                        PIC X(21).
013300 01  WS-TODAY-R REDEFINES WS-TODAY.
013400     05  WS-TODAY-CCYYMMDD           PIC 9(8).
013500     05  FILLER                      PIC X(13).
013600 01  WN-OPENED-COUNT                 PIC S9(8) COMP VALUE ZERO.
013700 01  WN-REJECTED-COUNT               PIC S9(8) COMP VALUE ZERO.
013800***************************************************************
013900 PROCEDURE DIVISION.
014000 000-BANKOPEN-MAIN.
014100     MOVE 'BANKOPEN.cbl' TO WC-MSG-SRCFILE
014200     PERFORM 090-INIT THRU 090-INIT-EXIT
014300     PERFORM 100-READ-REQUEST-FILE THRU 100-READ-REQUEST-FILE-EXIT
014400         UNTIL EOF-REQUEST
014500     PERFORM 900-TERMINATE THRU 900-TERMINATE-EXIT
014600     STOP RUN
014700     .
014800***************************************************************
014900 090-INIT.
015000     MOVE FUNCTION CURRENT-DATE TO WS-TODAY
015100     MOVE WS-TODAY-CCYYMMDD     TO WN-RUN-DATE
015200
015300     PERFORM 190-LOAD-USER-MASTER THRU 190-LOAD-USER-MASTER-EXIT
015400     PERFORM 193-LOAD-CUSTOMER-MASTER
015500         THRU 193-LOAD-CUSTOMER-MASTER-EXIT
015600     PERFORM 197-FIND-HIGH-ACCT-SEQ THRU 197-FIND-HIGH-ACCT-SEQ-EXIT
015700
015800     OPEN INPUT  ACCT-OPEN-REQUEST
015900     OPEN OUTPUT ACCT-OPEN-EXCEPT
016000     OPEN EXTEND ACCOUNT-MASTER
016100
016200     READ ACCT-OPEN-REQUEST
016300         AT END
016400             SET EOF-REQUEST TO TRUE
016500     END-READ
016600     .
016700 090-INIT-EXIT.
016800     EXIT
016900     .
017000***************************************************************
017100 190-LOAD-USER-MASTER.
017200     OPEN INPUT USER-MASTER
017300     PERFORM 191-LOAD-USER-REC THRU 191-LOAD-USER-REC-EXIT
017400         UNTIL WS-USERMAST-EOF
017500     CLOSE USER-MASTER
017600     .
017700 190-LOAD-USER-MASTER-EXIT.
017800     EXIT
017900     .
018000***************************************************************
018100 191-LOAD-USER-REC.
018200     READ USER-MASTER INTO WS-USER-ENTRY(WN-USER-COUNT + 1)
018300         AT END
018400             SET WS-USERMAST-EOF TO TRUE
018500         NOT AT END
018600             ADD 1 TO WN-USER-COUNT
018700     END-READ
018800     .
018900 191-LOAD-USER-REC-EXIT.
019000     EXIT
019100     .
019200***************************************************************
019300 193-LOAD-CUSTOMER-MASTER.
019400     OPEN INPUT CUSTOMER-MASTER
019500     PERFORM 194-LOAD-CUST-REC THRU 194-LOAD-CUST-REC-EXIT
019600         UNTIL WS-CUSTMAST-EOF
019700     CLOSE CUSTOMER-MASTER
019800     .
019900 193-LOAD-CUSTOMER-MASTER-EXIT.
020000     EXIT
020100     .
020200***************************************************************
020300 194-LOAD-CUST-REC.
020400     READ CUSTOMER-MASTER INTO WS-CUST-ENTRY(WN-CUST-COUNT + 1)
020500         AT END
020600             SET WS-CUSTMAST-EOF TO TRUE
020700         NOT AT END
020800             ADD 1 TO WN-CUST-COUNT
020900     END-READ
021000     .
021100 194-LOAD-CUST-REC-EXIT.
021200     EXIT
021300     .
021400***************************************************************
021500*    ESTABLISH THE STARTING SEQUENCE NUMBER FOR NEW ACCOUNT     *
021600*    IDS BY SCANNING THE EXISTING MASTER ONCE AT START OF RUN.  *
021700***************************************************************
021800 197-FIND-HIGH-ACCT-SEQ.
021900     OPEN INPUT ACCOUNT-MASTER
022000     PERFORM 198-FIND-HIGH-ACCT-REC THRU 198-FIND-HIGH-ACCT-REC-EXIT
022100         UNTIL WS-ACCTMAST-EOF
022200     CLOSE ACCOUNT-MASTER
022300     MOVE WN-HIGH-ACCT-SEQ TO WN-NEW-ACCT-SEQ
022400     .
022500 197-FIND-HIGH-ACCT-SEQ-EXIT.
022600     EXIT
022700     .
022800***************************************************************
022900 198-FIND-HIGH-ACCT-REC.
023000     READ ACCOUNT-MASTER
023100         AT END
023200             SET WS-ACCTMAST-EOF TO TRUE
023300         NOT AT END
023400             ADD 1 TO WN-HIGH-ACCT-SEQ
023500     END-READ
023600     .
023700 198-FIND-HIGH-ACCT-REC-EXIT.
023800     EXIT
023900     .
024000***************************************************************
024100 100-READ-REQUEST-FILE.
024200     MOVE 'Y' TO WS-VALID-REQUEST-SW
024300
024400     EVALUATE TRUE
024500         WHEN REQ-IS-USER-RESOLVED
024600             PERFORM 140-OPEN-USER-ACCOUNT
024700                 THRU 140-OPEN-USER-ACCOUNT-EXIT
024800         WHEN REQ-IS-DIRECT AND REQ-IS-CURRENT
024900             PERFORM 110-OPEN-CURRENT-ACCOUNT
025000                 THRU 110-OPEN-CURRENT-ACCOUNT-EXIT
025100         WHEN REQ-IS-DIRECT AND REQ-IS-SAVINGS
025200             PERFORM 120-OPEN-SAVINGS-ACCOUNT
025300                 THRU 120-OPEN-SAVINGS-ACCOUNT-EXIT
025400         WHEN OTHER
025500             MOVE 'N' TO WS-VALID-REQUEST-SW
025600             MOVE '*** INVALID REQ-MODE/REQ-ACCT-TYPE COMBINATION'
025700                 TO OPENEXCP-RECORD
025800             PERFORM 900-WRITE-EXCEPTION THRU 900-WRITE-EXCEPTION-EXIT
025900     END-EVALUATE
026000
026100     IF NOT VALID-REQUEST
026200         ADD 1 TO WN-REJECTED-COUNT
026300     END-IF
026400
026500     READ ACCT-OPEN-REQUEST
026600         AT END
026700             SET EOF-REQUEST TO TRUE
026800     END-READ
026900     .
027000 100-READ-REQUEST-FILE-EXIT.
027100     EXIT
027200     .
027300***************************************************************
027400*    MODE 'D', REQ-ACCT-TYPE 'C' - CURRENT ACCOUNT, OVERDRAFT   *
027500*    AND CUSTOMER ID BOTH SUPPLIED BY THE CALLING SYSTEM.       *
027600***************************************************************
027700 110-OPEN-CURRENT-ACCOUNT.
027800     PERFORM 210-FIND-USER THRU 210-FIND-USER-EXIT
027900     IF NOT WS-USER-FOUND
028000         MOVE 'N' TO WS-VALID-REQUEST-SW
028100         MOVE '*** REQ-USER-ID NOT ON USER MASTER'
028200             TO OPENEXCP-RECORD
028300         PERFORM 900-WRITE-EXCEPTION THRU 900-WRITE-EXCEPTION-EXIT
028400         GO TO 110-OPEN-CURRENT-ACCOUNT-EXIT
028500     END-IF
028600
028700     MOVE REQ-CUST-ID TO WS-WORK-CUST-ID
028800     PERFORM 220-CONFIRM-CUSTOMER THRU 220-CONFIRM-CUSTOMER-EXIT
028900     IF NOT WS-CUST-FOUND
029000         MOVE 'N' TO WS-VALID-REQUEST-SW
029100         MOVE '*** REQ-CUST-ID NOT ON CUSTOMER MASTER'
029200             TO OPENEXCP-RECORD
029300         PERFORM 900-WRITE-EXCEPTION THRU 900-WRITE-EXCEPTION-EXIT
029400         GO TO 110-OPEN-CURRENT-ACCOUNT-EXIT
029500     END-IF
029600
029700     PERFORM 130-ASSIGN-NEW-ACCT-ID THRU 130-ASSIGN-NEW-ACCT-ID-EXIT
029800     MOVE 'C'              TO ACCT-TYPE
029900     MOVE REQ-INITIAL-BALANCE TO ACCT-BALANCE
030000     MOVE REQ-OVERDRAFT    TO ACCT-OVERDRAFT
030100     MOVE ZERO             TO ACCT-INTEREST-RATE
030200     MOVE REQ-CUST-ID      TO ACCT-CUST-ID
030300     PERFORM 150-WRITE-NEW-ACCOUNT THRU 150-WRITE-NEW-ACCOUNT-EXIT
030400     .
030500 110-OPEN-CURRENT-ACCOUNT-EXIT.
030600     EXIT
030700     .
030800***************************************************************
030900*    MODE 'D', REQ-ACCT-TYPE 'S' - SAVINGS ACCOUNT, INTEREST    *
031000*    RATE SUPPLIED BY THE CALLING SYSTEM, NO OVERDRAFT.         *
031100***************************************************************
031200 120-OPEN-SAVINGS-ACCOUNT.
031300     PERFORM 210-FIND-USER THRU 210-FIND-USER-EXIT
031400     IF NOT WS-USER-FOUND
031500         MOVE 'N' TO WS-VALID-REQUEST-SW
031600         MOVE '*** REQ-USER-ID NOT ON USER MASTER'
031700             TO OPENEXCP-RECORD
031800         PERFORM 900-WRITE-EXCEPTION THRU 900-WRITE-EXCEPTION-EXIT
031900         GO TO 120-OPEN-SAVINGS-ACCOUNT-EXIT
032000     END-IF
032100
032200     MOVE REQ-CUST-ID TO WS-WORK-CUST-ID
032300     PERFORM 220-CONFIRM-CUSTOMER THRU 220-CONFIRM-CUSTOMER-EXIT
032400     IF NOT WS-CUST-FOUND
032500         MOVE 'N' TO WS-VALID-REQUEST-SW
032600         MOVE '*** REQ-CUST-ID NOT ON CUSTOMER MASTER'
032700             TO OPENEXCP-RECORD
032800         PERFORM 900-WRITE-EXCEPTION THRU 900-WRITE-EXCEPTION-EXIT
032900         GO TO 120-OPEN-SAVINGS-ACCOUNT-EXIT
033000     END-IF
033100
033200     PERFORM 130-ASSIGN-NEW-ACCT-ID THRU 130-ASSIGN-NEW-ACCT-ID-EXIT
033300     MOVE 'S'                  TO ACCT-TYPE
033400     MOVE REQ-INITIAL-BALANCE  TO ACCT-BALANCE
033500     MOVE ZERO                 TO ACCT-OVERDRAFT
033600     MOVE REQ-INTEREST-RATE    TO ACCT-INTEREST-RATE
033700     MOVE REQ-CUST-ID          TO ACCT-CUST-ID
033800     PERFORM 150-WRITE-NEW-ACCOUNT THRU 150-WRITE-NEW-ACCOUNT-EXIT
033900     .
034000 120-OPEN-SAVINGS-ACCOUNT-EXIT.
034100     EXIT
034200     .
034300***************************************************************
034400*    BUSINESS RULE - MODE 'U' ALWAYS OPENS A CURRENT ACCOUNT    *
034500*    WITH A FIXED 500.00 OVERDRAFT, AND RESOLVES THE CUSTOMER   *
034600*    FROM THE USER'S E-MAIL RATHER THAN FROM A SUPPLIED ID.     *
034700***************************************************************
034800 140-OPEN-USER-ACCOUNT.
034900     PERFORM 210-FIND-USER THRU 210-FIND-USER-EXIT
035000     IF NOT WS-USER-FOUND
035100         MOVE 'N' TO WS-VALID-REQUEST-SW
035200         MOVE '*** REQ-USER-ID NOT ON USER MASTER'
035300             TO OPENEXCP-RECORD
035400         PERFORM 900-WRITE-EXCEPTION THRU 900-WRITE-EXCEPTION-EXIT
035500         GO TO 140-OPEN-USER-ACCOUNT-EXIT
035600     END-IF
035700
035800     PERFORM 230-FIND-CUSTOMER-BY-EMAIL
035900         THRU 230-FIND-CUSTOMER-BY-EMAIL-EXIT
036000     IF NOT WS-CUST-FOUND
036100         MOVE 'N' TO WS-VALID-REQUEST-SW
036200         MOVE '*** NO CUSTOMER FOR REQ-USER-ID E-MAIL'
036300             TO OPENEXCP-RECORD
036400         PERFORM 900-WRITE-EXCEPTION THRU 900-WRITE-EXCEPTION-EXIT
036500         GO TO 140-OPEN-USER-ACCOUNT-EXIT
036600     END-IF
036700
036800     PERFORM 130-ASSIGN-NEW-ACCT-ID THRU 130-ASSIGN-NEW-ACCT-ID-EXIT
036900     MOVE 'C'                 TO ACCT-TYPE
037000     MOVE REQ-INITIAL-BALANCE TO ACCT-BALANCE
037100     MOVE 500.00              TO ACCT-OVERDRAFT
037200     MOVE ZERO                TO ACCT-INTEREST-RATE
037300     MOVE WS-WORK-CUST-ID     TO ACCT-CUST-ID
037400     PERFORM 150-WRITE-NEW-ACCOUNT THRU 150-WRITE-NEW-ACCOUNT-EXIT
037500     .
037600 140-OPEN-USER-ACCOUNT-EXIT.
037700     EXIT
037800     .
037900***************************************************************
038000 130-ASSIGN-NEW-ACCT-ID.
038100     ADD 1 TO WN-NEW-ACCT-SEQ
038200     MOVE WN-NEW-ACCT-SEQ TO WS-NEW-ACCT-SEQ-ED
038300     MOVE WS-NEW-ACCT-ID  TO ACCT-ID
038400     .
038500 130-ASSIGN-NEW-ACCT-ID-EXIT.
038600     EXIT
038700     .
038800***************************************************************
038900*    BUSINESS RULE - A NEWLY-OPENED ACCOUNT IS ALWAYS STATUS    *
039000*    CREATED, NO OTHER VALUE IS EVER ASSIGNED ANYWHERE.         *
039100***************************************************************
039200 150-WRITE-NEW-ACCOUNT.
039300     MOVE 'C'        TO ACCT-STATUS
039400     MOVE WN-RUN-DATE TO ACCT-CREATED-AT
039500
039600     WRITE ACCT-RECORD
039700     IF NOT WS-ACCTMAST-OK
039800         MOVE WS-ACCTMAST-STATUS TO WC-MSG-FILESTAT
039900         MOVE 'ACCOUNT-MASTER'  TO WC-MSG-FILE
040000         MOVE '150-WRITE-NEW-ACCOUNT' TO WC-MSG-PARA
040100         PERFORM Z0900-ERROR-ROUTINE THRU Z0900-ERROR-ROUTINE-EXIT
040200     ELSE
040300         ADD 1 TO WN-OPENED-COUNT
040400     END-IF
040500     .
040600 150-WRITE-NEW-ACCOUNT-EXIT.
040700     EXIT
040800     .
040900***************************************************************
041000 210-FIND-USER.
041100     MOVE 'N' TO WS-USER-FOUND-SW
041200     SET WX-USER-IDX TO 1
041300     SEARCH WS-USER-ENTRY
041400         AT END
041500             MOVE 'N' TO WS-USER-FOUND-SW
041600         WHEN WS-USR-USERNAME(WX-USER-IDX) = REQ-USER-ID
041700             MOVE 'Y' TO WS-USER-FOUND-SW
041800             MOVE WS-USR-EMAIL(WX-USER-IDX) TO WS-WORK-EMAIL
041900     END-SEARCH
042000     .
042100 210-FIND-USER-EXIT.
042200     EXIT
042300     .
042400***************************************************************
042500 220-CONFIRM-CUSTOMER.
042600     MOVE 'N' TO WS-CUST-FOUND-SW
042700     SET WX-CUST-IDX TO 1
042800     SEARCH WS-CUST-ENTRY
042900         AT END
043000             MOVE 'N' TO WS-CUST-FOUND-SW
043100         WHEN WS-CUST-ID(WX-CUST-IDX) = WS-WORK-CUST-ID
043200             MOVE 'Y' TO WS-CUST-FOUND-SW
043300     END-SEARCH
043400     .
043500 220-CONFIRM-CUSTOMER-EXIT.
043600     EXIT
043700     .
043800***************************************************************
043900 230-FIND-CUSTOMER-BY-EMAIL.
044000     MOVE 'N' TO WS-CUST-FOUND-SW
044100     SET WX-CUST-IDX TO 1
044200     SEARCH WS-CUST-ENTRY
044300         AT END
044400             MOVE 'N' TO WS-CUST-FOUND-SW
044500         WHEN WS-CUST-EMAIL(WX-CUST-IDX) = WS-WORK-EMAIL
044600             MOVE 'Y' TO WS-CUST-FOUND-SW
044700             MOVE WS-CUST-ID(WX-CUST-IDX) TO WS-WORK-CUST-ID
044800     END-SEARCH
044900     .
045000 230-FIND-CUSTOMER-BY-EMAIL-EXIT.
045100     EXIT
045200     .
045300***************************************************************
045400 900-WRITE-EXCEPTION.
045500     WRITE OPENEXCP-RECORD
045600     MOVE OPENREQ-RECORD TO OPENEXCP-RECORD(1:80)
045700     WRITE OPENEXCP-RECORD
045800     .
045900 900-WRITE-EXCEPTION-EXIT.
046000     EXIT
046100     .
046200***************************************************************
046300 900-TERMINATE.
046400     CLOSE ACCT-OPEN-REQUEST ACCT-OPEN-EXCEPT ACCOUNT-MASTER
046500     DISPLAY 'BANKOPEN - ACCOUNTS OPENED  : ' WN-OPENED-COUNT
046600     DISPLAY 'BANKOPEN - REQUESTS REJECTED: ' WN-REJECTED-COUNT
046700     .
046800 900-TERMINATE-EXIT.
046900     EXIT
047000     .
047100***************************************************************
047200 Z0900-ERROR-ROUTINE.
047300     COPY Z0900-ERROR-RTN.
047400 Z0900-ERROR-ROUTINE-EXIT.
047500     EXIT
047600     .
