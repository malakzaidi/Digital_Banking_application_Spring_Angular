000100***************************************************************
000200*    PROGRAM-ID. BANKRPT                                       *
000300***************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     BANKRPT.
000600 AUTHOR.         C J HARGROVE.
000700 INSTALLATION.   FIDELITY TRUST DATA CENTER - ITEM PROC.
000800 DATE-WRITTEN.   06/14/1996.
000900 DATE-COMPILED.
001000 SECURITY.       FIDELITY TRUST INTERNAL USE ONLY.
001100***************************************************************
001200*    PURPOSE.  TWO STAND-ALONE MANAGEMENT REPORTS OVER THE      *
001300*    ACCOUNT MASTER AND THE OPERATION LOG, RUN SEPARATELY FROM  *
001400*    THE NIGHTLY POSTING STEP (BANKPOST) SO A BAD REPORT RUN    *
001500*    CAN NEVER HOLD UP POSTING.  THE DASHBOARD REPORT IS A      *
001600*    BANK-WIDE CONTROL-TOTAL SNAPSHOT; THE HISTORY REPORT IS A  *
001700*    COLUMNAR LISTING OF POSTED OPERATIONS FOR ONE ACCOUNT OR   *
001800*    FOR ONE CUSTOMER'S WHOLE ACCOUNT SET.  BOTH REPORTS SHARE  *
001900*    ONE RUN OF THIS PROGRAM AND ONE SET OF IN-MEMORY TABLES.   *
002000*---------------------------------------------------------------
002100*    CHANGE LOG                                                *
002200*    960614  CJH  ORIG  INITIAL RELEASE - DASHBOARD REPORT ONLY,*
002300*                       REPLACES THE OLD MANUAL TRIAL BALANCE   *
002400*    970822  CJH  9708  HISTORY REPORT ADDED, ACCOUNT MODE ONLY *
002500*    990112  CJH  9901  Y2K - OP-DATE/ACCT-CREATED-AT CARRY      *
002600*                       FULL CCYY, NO CHANGE MADE                *
002700*    010305  PBT  0103  HISTORY REPORT MODE 'U' ADDED - BRANCH  *
002800*                       STAFF WANT A CUSTOMER'S FULL HISTORY,   *
002900*                       NOT JUST ONE ACCOUNT AT A TIME           *
003000*    040920  DLM  0409  PAGE SIZES FOR BOTH REPORTS NOW READ    *
003100*                       FROM RPTPARM INSTEAD OF BEING COMPILED  *
003200*                       IN - TICKET 40920                       *
003300***************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.    IBM-370.
003700 OBJECT-COMPUTER.    IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT REPORT-REQUEST ASSIGN TO 'RPTPARM'
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-RPTPARM-STATUS.
004500     SELECT CUSTOMER-MASTER ASSIGN TO 'CUSTMAST'
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-CUSTMAST-STATUS.
004800     SELECT USER-MASTER ASSIGN TO 'USERMAST'
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-USERMAST-STATUS.
005100     SELECT ACCOUNT-MASTER ASSIGN TO 'ACCTMAST'
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-ACCTMAST-STATUS.
005400     SELECT OPERATION-LOG ASSIGN TO 'OPERLOG'
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-OPERLOG-STATUS.
005700     SELECT DASHBOARD-REPORT ASSIGN TO 'DASHRPT'
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-DASHRPT-STATUS.
006000     SELECT HISTORY-REPORT ASSIGN TO 'HISTRPT'
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-HISTRPT-STATUS.
006300***************************************************************
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  REPORT-REQUEST.
006700 01  RPM-RECORD.
006800     05  RPM-HIST-MODE               PIC X(1).
006900         88  RPM-HIST-IS-ACCOUNT             VALUE 'A'.
007000         88  RPM-HIST-IS-USER                VALUE 'U'.
007100     05  RPM-HIST-ACCT-ID            PIC X(36).
007200     05  RPM-HIST-USERNAME           PIC X(30).
007300     05  RPM-DASH-PAGE-SIZE          PIC 9(4).
007400     05  RPM-HIST-PAGE-SIZE          PIC 9(4).
007500     05  FILLER                      PIC X(21).
007600 FD  CUSTOMER-MASTER.
007700     COPY CUSTOMER.
007800 FD  USER-MASTER.
007900     COPY USERREC.
008000 FD  ACCOUNT-MASTER.
008100     COPY ACCOUNT.
008200 FD  OPERATION-LOG.
008300     COPY OPERATN.
008400 FD  DASHBOARD-REPORT.
008500 01  DASHRPT-LINE.
008600     05  DASHRPT-TEXT                PIC X(120).
008700     05  FILLER                      PIC X(12).
008800 FD  HISTORY-REPORT.
008900 01  HISTRPT-LINE.
009000     05  HISTRPT-TEXT                PIC X(120).
009100     05  FILLER                      PIC X(12).
009200***************************************************************
009300 WORKING-STORAGE SECTION.
009400     COPY Z0900-ERROR-WKSTG.
009500 01  WS-FILE-STATUSES.
009600     05  WS-RPTPARM-STATUS           PIC XX.
009700         88  WS-RPTPARM-OK                    VALUE '00'.
009800     05  WS-CUSTMAST-STATUS          PIC XX.
009900         88  WS-CUSTMAST-OK                    VALUE '00'.
010000         88  WS-CUSTMAST-EOF                   VALUE '10'.
010100     05  WS-USERMAST-STATUS          PIC XX.
010200         88  WS-USERMAST-OK                    VALUE '00'.
010300         88  WS-USERMAST-EOF                   VALUE '10'.
010400     05  WS-ACCTMAST-STATUS          PIC XX.
010500         88  WS-ACCTMAST-OK                    VALUE '00'.
010600         88  WS-ACCTMAST-EOF                   VALUE '10'.
010700     05  WS-OPERLOG-STATUS           PIC XX.
010800         88  WS-OPERLOG-OK                     VALUE '00'.
010900         88  WS-OPERLOG-EOF                    VALUE '10'.
011000     05  WS-DASHRPT-STATUS           PIC XX.
011100         88  WS-DASHRPT-OK                     VALUE '00'.
011200     05  WS-HISTRPT-STATUS           PIC XX.
011300         88  WS-HISTRPT-OK                     VALUE '00'.
011400***************************************************************
011500*    IN-MEMORY MASTER TABLES - THIS PROGRAM KEEPS ITS OWN COPY, *
011600*    SAME AS EVERY OTHER PROGRAM IN THIS SYSTEM.                *
011700***************************************************************
011800 01  WS-CUST-TABLE.
011900     05  WS-CUST-ENTRY OCCURS 2000 TIMES
012000                       INDEXED BY WX-CUST-IDX.
012100         COPY CUSTOMER REPLACING ==CUST-== BY ==WS-CUST-==.
012200 01  WN-CUST-COUNT                   PIC S9(8) COMP VALUE ZERO.
012300 01  WS-USER-TABLE.
012400     05  WS-USER-ENTRY OCCURS 2000 TIMES
012500                       INDEXED BY WX-USER-IDX.
012600         COPY USERREC REPLACING ==USR-== BY ==WS-USR-==.
012700 01  WN-USER-COUNT                   PIC S9(8) COMP VALUE ZERO.
012800 01  WS-ACCT-TABLE.
012900     05  WS-ACCT-ENTRY OCCURS 4000 TIMES
013000                       INDEXED BY WX-ACCT-IDX.
013100         COPY ACCOUNT REPLACING ==ACCT-== BY ==WS-ACCT-==.
013200 01  WN-ACCT-COUNT                   PIC S9(8) COMP VALUE ZERO.
013300 01  WS-OP-TABLE.
013400     05  WS-OP-ENTRY OCCURS 8000 TIMES
013500                     INDEXED BY WX-OP-IDX.
013600         COPY OPERATN REPLACING ==OP-== BY ==WS-OP-==.
013700 01  WN-OP-COUNT                     PIC S9(8) COMP VALUE ZERO.
013800***************************************************************
013900*    CUSTOMER ACCOUNT SET BUILT FOR HISTORY MODE 'U' - A        *
014000*    CUSTOMER RARELY HOLDS MORE THAN A HANDFUL OF ACCOUNTS.     *
014100***************************************************************
014200 01  WS-MATCH-TABLE.
014300     05  WS-MATCH-ACCT-ID OCCURS 50 TIMES
014400                          INDEXED BY WX-MATCH-IDX
014500                          PIC X(36).
014600 01  WN-MATCH-COUNT                  PIC S9(4) COMP VALUE ZERO.
014700 01  WS-MATCH-FOUND-SW               PIC X VALUE 'N'.
014800     88  WS-MATCH-FOUND                    VALUE 'Y'.
014900***************************************************************
015000 01  WS-SWITCHES.
015100     05  WS-USER-FOUND-SW            PIC X VALUE 'N'.
015200         88  WS-USER-FOUND                    VALUE 'Y'.
015300     05  WS-CUST-FOUND-SW            PIC X VALUE 'N'.
015400         88  WS-CUST-FOUND                    VALUE 'Y'.
015500 01  WS-WORK-EMAIL                   PIC X(100) VALUE SPACE.
015600 01  WS-WORK-CUST-ID                 PIC 9(9)   VALUE ZERO.
015700 01  WN-RUN-DATE                     PIC 9(8)   VALUE ZERO.
015800 01  WN-RUN-DATE-R REDEFINES WN-RUN-DATE.
015900     05  WN-RUN-CCYY                 PIC 9(4).
016000     05  WN-RUN-MM                   PIC 9(2).
016100     05  WN-RUN-DD                   PIC 9(2).
016200 01  WS-TODAY                        PIC X(21).
016300 01  WS-TODAY-R REDEFINES WS-TODAY.
016400     05  WS-TODAY-CCYYMMDD           PIC 9(8).
016500     05  FILLER                      PIC X(13).
016600***************************************************************
016700 01  WN-DASH-TOTAL-BAL               PIC S9(11)V9(2) COMP-3
016800                                     VALUE ZERO.
016900 01  WN-DASH-START-IDX               PIC S9(8) COMP VALUE ZERO.
017000 01  WN-HIST-WRITTEN                 PIC S9(8) COMP VALUE ZERO.
017100***************************************************************
017200 01  WS-RPT-COUNT-ED                 PIC ZZZZZZZ9.
017300 01  WS-RPT-AMOUNT-ED                PIC Z(9)9.99-.
017400 01  WS-RPT-DATE-ED                  PIC 9999/99/99.
017500***************************************************************
017600 01  WS-PRINT-LINE                   PIC X(132).
017700***************************************************************
017800 PROCEDURE DIVISION.
017900 0000-BANKRPT-MAIN.
018000     MOVE 'BANKRPT.cbl' TO WC-MSG-SRCFILE
018100     PERFORM A0100-INIT THRU A0100-INIT-EXIT
018200     PERFORM 200-DASHBOARD-REPORT THRU 200-DASHBOARD-REPORT-EXIT
018300     PERFORM 300-HISTORY-REPORT   THRU 300-HISTORY-REPORT-EXIT
018400     PERFORM Z0100-EXIT-APPLICATION THRU Z0100-EXIT-APPLICATION-EXIT
018500     STOP RUN
018600     .
018700***************************************************************
018800 A0100-INIT.
018900     MOVE FUNCTION CURRENT-DATE TO WS-TODAY
019000     MOVE WS-TODAY-CCYYMMDD     TO WN-RUN-DATE
019100
019200     OPEN INPUT REPORT-REQUEST
019300     READ REPORT-REQUEST
019400         AT END
019500             MOVE 'A' TO RPM-HIST-MODE
019600             MOVE ZERO TO RPM-DASH-PAGE-SIZE RPM-HIST-PAGE-SIZE
019700     END-READ
019800     CLOSE REPORT-REQUEST
019900
020000     PERFORM A0110-LOAD-CUSTOMER-MASTER
020100         THRU A0110-LOAD-CUSTOMER-MASTER-EXIT
020200     PERFORM A0120-LOAD-USER-MASTER THRU A0120-LOAD-USER-MASTER-EXIT
020300     PERFORM A0130-LOAD-ACCOUNT-MASTER
020400         THRU A0130-LOAD-ACCOUNT-MASTER-EXIT
020500     PERFORM A0140-LOAD-OPERATION-LOG
020600         THRU A0140-LOAD-OPERATION-LOG-EXIT
020700
020800     OPEN OUTPUT DASHBOARD-REPORT
020900     OPEN OUTPUT HISTORY-REPORT
021000     .
021100 A0100-INIT-EXIT.
021200     EXIT
021300     .
021400***************************************************************
021500 A0110-LOAD-CUSTOMER-MASTER.
021600     OPEN INPUT CUSTOMER-MASTER
021700     PERFORM A0112-LOAD-CUSTOMER-REC THRU A0112-LOAD-CUSTOMER-REC-EXIT
021800         UNTIL WS-CUSTMAST-EOF
021900     CLOSE CUSTOMER-MASTER
022000     .
022100 A0110-LOAD-CUSTOMER-MASTER-EXIT.
022200     EXIT
022300     .
022400***************************************************************
022500 A0112-LOAD-CUSTOMER-REC.
022600     READ CUSTOMER-MASTER INTO WS-CUST-ENTRY(WN-CUST-COUNT + 1)
022700         AT END
022800             SET WS-CUSTMAST-EOF TO TRUE
022900         NOT AT END
023000             ADD 1 TO WN-CUST-COUNT
023100     END-READ
023200     .
023300 A0112-LOAD-CUSTOMER-REC-EXIT.
023400     EXIT
023500     .
023600***************************************************************
023700 A0120-LOAD-USER-MASTER.
023800     OPEN INPUT USER-MASTER
023900     PERFORM A0122-LOAD-USER-REC THRU A0122-LOAD-USER-REC-EXIT
024000         UNTIL WS-USERMAST-EOF
024100     CLOSE USER-MASTER
024200     .
024300 A0120-LOAD-USER-MASTER-EXIT.
024400     EXIT
024500     .
024600***************************************************************
024700 A0122-LOAD-USER-REC.
024800     READ USER-MASTER INTO WS-USER-ENTRY(WN-USER-COUNT + 1)
024900         AT END
025000             SET WS-USERMAST-EOF TO TRUE
025100         NOT AT END
025200             ADD 1 TO WN-USER-COUNT
025300     END-READ
025400     .
025500 A0122-LOAD-USER-REC-EXIT.
025600     EXIT
025700     .
025800***************************************************************
025900 A0130-LOAD-ACCOUNT-MASTER.
026000     OPEN INPUT ACCOUNT-MASTER
026100     PERFORM A0132-LOAD-ACCOUNT-REC THRU A0132-LOAD-ACCOUNT-REC-EXIT
026200         UNTIL WS-ACCTMAST-EOF
026300     CLOSE ACCOUNT-MASTER
026400     .
026500 A0130-LOAD-ACCOUNT-MASTER-EXIT.
026600     EXIT
026700     .
026800***************************************************************
026900 A0132-LOAD-ACCOUNT-REC.
027000     READ ACCOUNT-MASTER INTO WS-ACCT-ENTRY(WN-ACCT-COUNT + 1)
027100         AT END
027200             SET WS-ACCTMAST-EOF TO TRUE
027300         NOT AT END
027400             ADD 1 TO WN-ACCT-COUNT
027500     END-READ
027600     .
027700 A0132-LOAD-ACCOUNT-REC-EXIT.
027800     EXIT
027900     .
028000***************************************************************
028100*    OPERATION-LOG IS OPTIONAL ON A NEWLY-CUT SYSTEM WITH NO    *
028200*    POSTING HISTORY YET - A MISSING FILE LOADS AN EMPTY TABLE. *
028300***************************************************************
028400 A0140-LOAD-OPERATION-LOG.
028500     OPEN INPUT OPERATION-LOG
028600     IF WS-OPERLOG-OK
028700         PERFORM A0142-LOAD-OPERATION-REC
028800             THRU A0142-LOAD-OPERATION-REC-EXIT
028900             UNTIL WS-OPERLOG-EOF
029000         CLOSE OPERATION-LOG
029100     END-IF
029200     .
029300 A0140-LOAD-OPERATION-LOG-EXIT.
029400     EXIT
029500     .
029600***************************************************************
029700 A0142-LOAD-OPERATION-REC.
029800     READ OPERATION-LOG INTO WS-OP-ENTRY(WN-OP-COUNT + 1)
029900         AT END
030000             SET WS-OPERLOG-EOF TO TRUE
030100         NOT AT END
030200             ADD 1 TO WN-OP-COUNT
030300     END-READ
030400     .
030500 A0142-LOAD-OPERATION-REC-EXIT.
030600     EXIT
030700     .
030800***************************************************************
030900*    BUSINESS RULE - TOTAL BALANCE IS A PLAIN SUM OF EVERY      *
031000*    ACCOUNT ON THE MASTER, NO FILTER BY TYPE OR STATUS.        *
031100***************************************************************
031200 200-DASHBOARD-REPORT.
031300     PERFORM 210-ACCUMULATE-TOTALS THRU 210-ACCUMULATE-TOTALS-EXIT
031400     PERFORM 220-WRITE-DASHBOARD-HEADER
031500         THRU 220-WRITE-DASHBOARD-HEADER-EXIT
031600     PERFORM 230-WRITE-DASHBOARD-TOTALS
031700         THRU 230-WRITE-DASHBOARD-TOTALS-EXIT
031800     PERFORM 240-WRITE-DASHBOARD-DETAIL
031900         THRU 240-WRITE-DASHBOARD-DETAIL-EXIT
032000     .
032100 200-DASHBOARD-REPORT-EXIT.
032200     EXIT
032300     .
032400***************************************************************
032500 210-ACCUMULATE-TOTALS.
032600     MOVE ZERO TO WN-DASH-TOTAL-BAL
032700     SET WX-ACCT-IDX TO 1
032800     PERFORM 212-ADD-ACCOUNT-BALANCE THRU 212-ADD-ACCOUNT-BALANCE-EXIT
032900         UNTIL WX-ACCT-IDX > WN-ACCT-COUNT
033000     .
033100 210-ACCUMULATE-TOTALS-EXIT.
033200     EXIT
033300     .
033400***************************************************************
033500 212-ADD-ACCOUNT-BALANCE.
033600     ADD WS-ACCT-BALANCE(WX-ACCT-IDX) TO WN-DASH-TOTAL-BAL
033700     SET WX-ACCT-IDX UP BY 1
033800     .
033900 212-ADD-ACCOUNT-BALANCE-EXIT.
034000     EXIT
034100     .
034200***************************************************************
034300 220-WRITE-DASHBOARD-HEADER.
034400     MOVE SPACE TO WS-PRINT-LINE
034500     STRING 'FIDELITY TRUST DASHBOARD REPORT - RUN DATE '
034600         DELIMITED BY SIZE
034700         WN-RUN-CCYY '/' WN-RUN-MM '/' WN-RUN-DD
034800         DELIMITED BY SIZE
034900         INTO WS-PRINT-LINE
035000     END-STRING
035100     MOVE WS-PRINT-LINE(1:120) TO DASHRPT-TEXT
035200     WRITE DASHRPT-LINE
035300     .
035400 220-WRITE-DASHBOARD-HEADER-EXIT.
035500     EXIT
035600     .
035700***************************************************************
035800 230-WRITE-DASHBOARD-TOTALS.
035900     MOVE SPACE TO WS-PRINT-LINE
036000     MOVE WN-CUST-COUNT TO WS-RPT-COUNT-ED
036100     STRING 'TOTAL CUSTOMERS : ' DELIMITED BY SIZE
036200         WS-RPT-COUNT-ED         DELIMITED BY SIZE
036300         INTO WS-PRINT-LINE
036400     END-STRING
036500     MOVE WS-PRINT-LINE(1:120) TO DASHRPT-TEXT
036600     WRITE DASHRPT-LINE
036700
036800     MOVE SPACE TO WS-PRINT-LINE
036900     MOVE WN-ACCT-COUNT TO WS-RPT-COUNT-ED
037000     STRING 'TOTAL ACCOUNTS  : ' DELIMITED BY SIZE
037100         WS-RPT-COUNT-ED         DELIMITED BY SIZE
037200         INTO WS-PRINT-LINE
037300     END-STRING
037400     MOVE WS-PRINT-LINE(1:120) TO DASHRPT-TEXT
037500     WRITE DASHRPT-LINE
037600
037700     MOVE SPACE TO WS-PRINT-LINE
037800     MOVE WN-DASH-TOTAL-BAL TO WS-RPT-AMOUNT-ED
037900     STRING 'TOTAL BALANCE ON BOOKS : ' DELIMITED BY SIZE
038000         WS-RPT-AMOUNT-ED               DELIMITED BY SIZE
038100         INTO WS-PRINT-LINE
038200     END-STRING
038300     MOVE WS-PRINT-LINE(1:120) TO DASHRPT-TEXT
038400     WRITE DASHRPT-LINE
038500     .
038600 230-WRITE-DASHBOARD-TOTALS-EXIT.
038700     EXIT
038800     .
038900***************************************************************
039000*    MOST RECENT PAGE OF OPERATIONS - TABLE ORDER IS THE SAME   *
039100*    ORDER THE OPERATION LOG WAS APPENDED IN, SO THE LAST       *
039200*    RPM-DASH-PAGE-SIZE ENTRIES ARE THE MOST RECENT ONES.       *
039300***************************************************************
039400 240-WRITE-DASHBOARD-DETAIL.
039500     COMPUTE WN-DASH-START-IDX =
039600         WN-OP-COUNT - RPM-DASH-PAGE-SIZE + 1
039700     IF WN-DASH-START-IDX < 1
039800         MOVE 1 TO WN-DASH-START-IDX
039900     END-IF
040000     IF WN-OP-COUNT > ZERO
040100         SET WX-OP-IDX TO WN-DASH-START-IDX
040200         PERFORM 242-WRITE-DASHBOARD-DETAIL-REC
040300             THRU 242-WRITE-DASHBOARD-DETAIL-REC-EXIT
040400             UNTIL WX-OP-IDX > WN-OP-COUNT
040500     END-IF
040600     .
040700 240-WRITE-DASHBOARD-DETAIL-EXIT.
040800     EXIT
040900     .
041000***************************************************************
041100 242-WRITE-DASHBOARD-DETAIL-REC.
041200     MOVE SPACE TO WS-PRINT-LINE
041300     MOVE WS-OP-DATE(WX-OP-IDX) TO WS-RPT-DATE-ED
041400     MOVE WS-OP-AMOUNT(WX-OP-IDX) TO WS-RPT-AMOUNT-ED
041500     STRING WS-RPT-DATE-ED            DELIMITED BY SIZE
041600         ' ' WS-OP-TYPE(WX-OP-IDX)    DELIMITED BY SIZE
041700         ' ' WS-RPT-AMOUNT-ED         DELIMITED BY SIZE
041800         ' ' WS-OP-ACCT-ID(WX-OP-IDX) DELIMITED BY SIZE
041900         ' ' WS-OP-DESCRIPTION(WX-OP-IDX) DELIMITED BY SPACE
042000         INTO WS-PRINT-LINE
042100     END-STRING
042200     MOVE WS-PRINT-LINE(1:120) TO DASHRPT-TEXT
042300     WRITE DASHRPT-LINE
042400     SET WX-OP-IDX UP BY 1
042500     .
042600 242-WRITE-DASHBOARD-DETAIL-REC-EXIT.
042700     EXIT
042800     .
042900***************************************************************
043000*    FLOW 5 - OPERATION HISTORY LISTING.  MODE 'A' LISTS ONE    *
043100*    ACCOUNT; MODE 'U' RESOLVES A USERNAME TO A CUSTOMER AND    *
043200*    LISTS EVERY ACCOUNT THAT CUSTOMER OWNS.  BOTH MODES ARE    *
043300*    BOUNDED BY RPM-HIST-PAGE-SIZE, TABLE (STORED) ORDER.       *
043400***************************************************************
043500 300-HISTORY-REPORT.
043600     MOVE ZERO TO WN-HIST-WRITTEN
043700     MOVE ZERO TO WN-MATCH-COUNT
043800
043900     IF RPM-HIST-IS-USER
044000         PERFORM 310-RESOLVE-HIST-USER THRU 310-RESOLVE-HIST-USER-EXIT
044100     END-IF
044200
044300     SET WX-OP-IDX TO 1
044400     PERFORM 320-WRITE-HISTORY-REC THRU 320-WRITE-HISTORY-REC-EXIT
044500         UNTIL WX-OP-IDX > WN-OP-COUNT
044600             OR WN-HIST-WRITTEN NOT LESS THAN RPM-HIST-PAGE-SIZE
044700     .
044800 300-HISTORY-REPORT-EXIT.
044900     EXIT
045000     .
045100***************************************************************
045200*    RESOLVE USERNAME -> CUSTOMER (SAME CHAIN AS BANKUSR FLOW   *
045300*    2), THEN GATHER EVERY ACCOUNT THAT CUSTOMER OWNS.          *
045350***************************************************************
045400 310-RESOLVE-HIST-USER.
045500     MOVE 'N' TO WS-USER-FOUND-SW
045600     SET WX-USER-IDX TO 1
045700     SEARCH WS-USER-ENTRY
045800         AT END
045900             MOVE 'N' TO WS-USER-FOUND-SW
046000         WHEN WS-USR-USERNAME(WX-USER-IDX) = RPM-HIST-USERNAME
046100             MOVE 'Y' TO WS-USER-FOUND-SW
046200             MOVE WS-USR-EMAIL(WX-USER-IDX) TO WS-WORK-EMAIL
046300     END-SEARCH
046400     IF NOT WS-USER-FOUND
046500         GO TO 310-RESOLVE-HIST-USER-EXIT
046600     END-IF
046700
046800     MOVE 'N' TO WS-CUST-FOUND-SW
046900     SET WX-CUST-IDX TO 1
047000     SEARCH WS-CUST-ENTRY
047100         AT END
047200             MOVE 'N' TO WS-CUST-FOUND-SW
047300         WHEN WS-CUST-EMAIL(WX-CUST-IDX) = WS-WORK-EMAIL
047400             MOVE 'Y' TO WS-CUST-FOUND-SW
047500             MOVE WS-CUST-ID(WX-CUST-IDX) TO WS-WORK-CUST-ID
047600     END-SEARCH
047700     IF NOT WS-CUST-FOUND
047800         GO TO 310-RESOLVE-HIST-USER-EXIT
047900     END-IF
048000
048100     SET WX-ACCT-IDX TO 1
048200     PERFORM 312-GATHER-CUST-ACCOUNT THRU 312-GATHER-CUST-ACCOUNT-EXIT
048300         UNTIL WX-ACCT-IDX > WN-ACCT-COUNT
048400             OR WN-MATCH-COUNT NOT LESS THAN 50
048500     .
048600 310-RESOLVE-HIST-USER-EXIT.
048700     EXIT
048800     .
048900***************************************************************
049000 312-GATHER-CUST-ACCOUNT.
049100     IF WS-ACCT-CUST-ID(WX-ACCT-IDX) = WS-WORK-CUST-ID
049200         ADD 1 TO WN-MATCH-COUNT
049300         MOVE WS-ACCT-ID(WX-ACCT-IDX)
049400             TO WS-MATCH-ACCT-ID(WN-MATCH-COUNT)
049500     END-IF
049600     SET WX-ACCT-IDX UP BY 1
049700     .
049800 312-GATHER-CUST-ACCOUNT-EXIT.
049900     EXIT
050000     .
050100***************************************************************
050200 320-WRITE-HISTORY-REC.
050300     EVALUATE TRUE
050400         WHEN RPM-HIST-IS-ACCOUNT
050500             AND WS-OP-ACCT-ID(WX-OP-IDX) = RPM-HIST-ACCT-ID
050600             PERFORM 340-WRITE-HISTORY-DETAIL-LINE
050700                 THRU 340-WRITE-HISTORY-DETAIL-LINE-EXIT
050800             ADD 1 TO WN-HIST-WRITTEN
050900         WHEN RPM-HIST-IS-USER
051000             PERFORM 330-ACCOUNT-IN-MATCH-SET
051100                 THRU 330-ACCOUNT-IN-MATCH-SET-EXIT
051200             IF WS-MATCH-FOUND
051300                 PERFORM 340-WRITE-HISTORY-DETAIL-LINE
051400                     THRU 340-WRITE-HISTORY-DETAIL-LINE-EXIT
051500                 ADD 1 TO WN-HIST-WRITTEN
051600             END-IF
051700     END-EVALUATE
051800     SET WX-OP-IDX UP BY 1
051900     .
052000 320-WRITE-HISTORY-REC-EXIT.
052100     EXIT
052200     .
052300***************************************************************
052400 330-ACCOUNT-IN-MATCH-SET.
052500     MOVE 'N' TO WS-MATCH-FOUND-SW
052600     SET WX-MATCH-IDX TO 1
052700     SEARCH WS-MATCH-ACCT-ID
052800         AT END
052900             MOVE 'N' TO WS-MATCH-FOUND-SW
053000         WHEN WS-MATCH-ACCT-ID(WX-MATCH-IDX) = WS-OP-ACCT-ID(WX-OP-IDX)
053100             MOVE 'Y' TO WS-MATCH-FOUND-SW
053200     END-SEARCH
053300     .
053400 330-ACCOUNT-IN-MATCH-SET-EXIT.
053500     EXIT
053600     .
053700***************************************************************
053800 340-WRITE-HISTORY-DETAIL-LINE.
053900     MOVE SPACE TO WS-PRINT-LINE
054000     MOVE WS-OP-DATE(WX-OP-IDX) TO WS-RPT-DATE-ED
054100     MOVE WS-OP-AMOUNT(WX-OP-IDX) TO WS-RPT-AMOUNT-ED
054200     STRING WS-RPT-DATE-ED            DELIMITED BY SIZE
054300         ' ' WS-OP-TYPE(WX-OP-IDX)    DELIMITED BY SIZE
054400         ' ' WS-RPT-AMOUNT-ED         DELIMITED BY SIZE
054500         ' ' WS-OP-DESCRIPTION(WX-OP-IDX) DELIMITED BY SPACE
054600         ' ' WS-OP-PERFORMED-BY(WX-OP-IDX) DELIMITED BY SPACE
054700         INTO WS-PRINT-LINE
054800     END-STRING
054900     MOVE WS-PRINT-LINE(1:120) TO HISTRPT-TEXT
055000     WRITE HISTRPT-LINE
055100     .
055200 340-WRITE-HISTORY-DETAIL-LINE-EXIT.
055300     EXIT
055400     .
055500***************************************************************
055600 Z0100-EXIT-APPLICATION.
055700     CLOSE DASHBOARD-REPORT HISTORY-REPORT
055800     DISPLAY 'BANKRPT - DASHBOARD AND HISTORY REPORTS COMPLETE'
055900     .
056000 Z0100-EXIT-APPLICATION-EXIT.
056100     EXIT
056200     .
056300***************************************************************
056400 Z0900-ERROR-ROUTINE.
056500     COPY Z0900-ERROR-RTN.
056600 Z0900-ERROR-ROUTINE-EXIT.
056700     EXIT
056800     .
