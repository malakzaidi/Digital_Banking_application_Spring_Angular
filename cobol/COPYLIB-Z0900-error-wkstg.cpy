000100***************************************************************
000200*    COPYLIB-Z0900-ERROR-WKSTG.CPY                             *
000300*    Working-storage for the shop standard error trap.         *
000400*    Put this file in the copybook library.                    *
000500*    Include with 'COPY Z0900-ERROR-WKSTG.' in WORKING-STORAGE.*
000600*---------------------------------------------------------------
000700*    CHANGE LOG                                                *
000800*    841120  RKW  ORIG  INITIAL RELEASE - ITEM PROC CONV 0412   *
000900*    950306  DLM  9502  DROPPED SQLCODE TRAP - THIS SHOP'S      *
001000*                       POSTING SUITE USES FLAT FILES, NOT DB2; *
001100*                       TRAP NOW KEYED ON FILE STATUS INSTEAD   *
001200***************************************************************
001300 01  WC-LOG-TEXT                     PIC X(80)      VALUE SPACE.
001400 01  W9-SPACE-CNT                    PIC S9(4) COMP VALUE ZERO.
001500 01  WR-ERROR-HANDLER.
001600     05  WR-PROGRAM-ERROR-MESSAGE.
001700         10  FILLER               PIC X(8)  VALUE 'FILSTAT:'.
001800         10  WC-MSG-FILESTAT      PIC XX    VALUE SPACE.
001900         10  FILLER               PIC X(1)  VALUE '|'.
002000         10  WC-MSG-FILE          PIC X(15) VALUE SPACE.
002100         10  FILLER               PIC X(1)  VALUE '|'.
002200         10  WC-MSG-PARA          PIC X(30) VALUE SPACE.
002300         10  FILLER               PIC X(1)  VALUE '|'.
002400         10  WC-MSG-SRCFILE       PIC X(20) VALUE SPACE.
002500     05  WR-ABEND-MESSAGE.
002600         10  WN-MSG-LENGTH        PIC S9(4) COMP VALUE +800.
002700         10  WC-MSG-TEXT          PIC X(80) OCCURS 10 TIMES
002800                                     INDEXED BY WX-MSG-INDEX.
002900     05  WN-MSG-LINE-LENGTH       PIC S9(9) COMP VALUE +80.
